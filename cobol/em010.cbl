000100*****************************************************************
000200*                                                               *
000300*                  Sensor Mesh Summary Batch Driver             *
000400*         Orchestrates the nightly/on-demand mesh run           *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.         EM010.
001100*
001200 AUTHOR.             R J HARGREAVES.
001300*
001400 INSTALLATION.       MERIDIAN ENVIRONMENTAL SYSTEMS.
001500*
001600 DATE-WRITTEN.       10/01/90.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COMPANY CONFIDENTIAL - SEE ADMINISTRATION.
002100*
002200*    REMARKS.        FIRST JOB STEP OF THE MESH SUMMARY RUN.
002300*                     READS EMREADNG, VALIDATES, CONVERTS, FLAGS,
002400*                     DEDUPLICATES AND AGGREGATES BY MESH, THEN
002500*                     WRITES EMSUMRY FOR EM030 TO LIST.  FOUR
002600*                     THRESHOLD PARAMETERS AND THE TWO FILE-PATH
002700*                     OPERAND NAMES ARE TAKEN AS CHAINING
002800*                     ARGUMENTS
002900*                     FROM THE CALLING PROCEDURE - SPACES ON ANY
003000*                     THRESHOLD ARGUMENT MEANS "USE THE DEFAULT",
003100*                     SEE WSEMPARM.COB.
003200*
003300* CHANGE LOG
003400* ==========
003500* 10/01/90 RJH - CREATED FOR THE MESH SUMMARY RUN.
003600* 15/06/90 RJH - LOAD LOOP WAS ABENDING ON A MISSING INPUT FILE
003700*                INSTEAD OF ISSUING EM010-001 AND A CLEAN ABORT.
003800* 08/11/91 RJH - ANOMALY DETECTION NOW TESTS STRICT INEQUALITIES
003900*                ONLY - A READING EXACTLY ON A THRESHOLD WAS BEING
004000*                FLAGGED, SITE SAYS THAT IS WRONG PER THEIR SPEC.
004100* 30/03/94 WMT - DEDUPLICATE-READINGS REWRITTEN AROUND EM009 AND
004200*                THE GROWING SEEN-KEY TABLE, WAS A SORT/COMPARE OF
004300*                THE WHOLE TABLE EVERY RECORD BEFORE THIS - SLOW.
004400* 09/09/92 RJH - AGGREGATE-BY-MESH NOW ADDS A NEW MESH ENTRY ON A
004500*                SEARCH MISS INSTEAD OF REQUIRING SORTED INPUT.
004600* 11/08/97 RJH - LOAD STEP NOW CARRIES THE RAW TIMESTAMP TEXT IN
004700*                EMW-RAW-TIMESTAMP SO RAW SCHEMA VALIDATION SEES
004800*                THE ORIGINAL UTC TEXT, NOT THE EM004 OUTPUT - SEE
004900*                WSEMTAB.COB LOG.
005000* 14/01/99 RJH - Y2K: EM-THRESHOLD-PARAMETERS AND ALL DATE TEXT ON
005100*                THIS RUN ARE CCYY-LED ALREADY.  LOGGED FOR THE
005200*                YEAR 2000 AUDIT FILE, NO CODE CHANGE REQUIRED.
005300* 30/06/11 RJH - ADDED WSEMSTAT.COB FOR THE FILE STATUS WORK AREA,
005400*                WAS RELYING ON UNDECLARED NAMES ON THE SELECTS.
005500* 12/03/09 RJH - NO FUNCTIONAL CHANGE, RE-ALIGNED COLUMN 73-80
005600*                TAGS TO THE CURRENT STANDARD.
005700* 19/09/11 RJH - NONE OF THE SIX ABORT POINTS (EM010-001 THRU
005800*                EM010-006) SET RETURN-CODE BEFORE GOBACK, SO THE
005900*                JOB SCHEDULER SAW A CLEAN STEP EVEN ON A FATAL
006000*                ABORT.  ADDED MOVE 16 TO RETURN-CODE AHEAD OF
006100*                EACH GOBACK.  ALSO FOUND GG000-VALIDATE-AND-WRITE
006200*                WAS THE ONLY ONE OF THE THREE VALIDATION LEVELS
006300*                THAT DID NOT ABORT ON A VIOLATION - IT LOGGED
006400*                EM010-005 AND FELL THROUGH AS IF THE RUN HAD
006500*                SUCCEEDED.  GG000 NOW CLOSES THE SUMMARY FILE AND
006600*                ABORTS THE SAME AS THE OTHER VALIDATION STEPS.
006700* 23/09/11 RJH - INPUT-PATH-ARG/OUTPUT-PATH-ARG WERE ON THE
006800*                CHAINING BUT NEVER WIRED UP - THE SELECTS STILL
006900*                HARDCODED "EMREADNG"/"EMSUMRY", SO A RERUN
007000*                AGAINST A DIFFERENT FILE PAIR SILENTLY READ AND
007100*                WROTE THE STANDARD ONES.  SELEMRAW.COB AND
007200*                SELEMSUM.COB NOW ASSIGN TO EM-INPUT-DDNAME AND
007300*                EM-OUTPUT-DDNAME (NEW WSEMDDS.COB, DEFAULTED TO
007400*                THE OLD LITERALS) AND AA010-SET-THRESHOLDS MOVES
007500*                THE ARGUMENT OVER THE DEFAULT WHEN SUPPLIED.
007600* 26/09/11 RJH - FF010-FIND-OR-ADD-MESH NEVER RESET EM-MX TO 1
007700*                BEFORE ITS SEARCH, SO A MESH ID'S SECOND
007800*                OCCURRENCE (INPUT NEEDN'T BE SORTED) SEARCHED
007900*                PAST ITS OWN ENTRY, MISSED IT, AND GOT A SECOND
008000*                ACCUMULATOR ENTRY INSTEAD OF BEING FOLDED IN -
008100*                TWO SUMMARY RECORDS CAME OUT FOR ONE MESH.  ADDED
008200*                SET EM-MX TO 1 AHEAD OF THE SEARCH, SAME AS
008300*                MAPS09'S OWN TABLE SEARCH DOES.
008400*
008500 ENVIRONMENT             DIVISION.
008600*===============================
008700*
008800 CONFIGURATION           SECTION.
008900*-----------------------------
009000*
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300     UPSI-0  ON STATUS IS EM010-AUDIT-ON
009400             OFF STATUS IS EM010-AUDIT-OFF.
009500*
009600 INPUT-OUTPUT             SECTION.
009700*-------------------------------
009800 FILE-CONTROL.
009900     COPY  "SELEMRAW.COB".
010000     COPY  "SELEMSUM.COB".
010100*
010200 DATA                    DIVISION.
010300*===============================
010400 FILE                    SECTION.
010500*
010600     COPY  "FDEMRAW.COB".
010700     COPY  "FDEMSUM.COB".
010800*
010900 WORKING-STORAGE SECTION.
011000*----------------------
011100*
011200     COPY  "WSEMSTAT.COB".
011300     COPY  "WSEMDDS.COB".
011400     COPY  "WSEMPARM.COB".
011500     COPY  "WSEMTAB.COB".
011600     COPY  "WSEMWRK.COB".
011700     COPY  "WSEMSEEN.COB".
011800*
011900 01  WS010-MISC.
012000     03  WS010-VIOLATIONS            PIC 9(3)   COMP.
012100     03  WS010-LEVEL                 PIC 9      VALUE 1.
012200     03  WS010-DEDUP-KEPT            PIC 9(5)   COMP.
012300     03  WS010-TS-VALID-SWITCH       PIC X.
012400         88  WS010-TS-IS-VALID          VALUE "Y".
012500         88  WS010-TS-IS-INVALID        VALUE "N".
012600*
012700*    SCRATCH AREA PASSED TO EM020 FOR EACH SCHEMA CHECK - ONE
012800*    BUFFER SHARED FOR ALL THREE RECORD SHAPES (SEE EM020 ITSELF
012900*    FOR THE THREE REDEFINED VIEWS OVER THE SAME 130 BYTES).
013000*
013100 01  WS010-SCHEMA-BUFFER             PIC X(130).
013200 01  WS010-RAW-VIEW REDEFINES WS010-SCHEMA-BUFFER.
013300     03  WS010-RV-MESH-ID            PIC X(20).
013400     03  WS010-RV-DEVICE-ID          PIC X(20).
013500     03  WS010-RV-TIMESTAMP          PIC X(34).
013600     03  WS010-RV-TEMPERATURE-C      PIC S9(3)V9(2).
013700     03  WS010-RV-HUMIDITY           PIC 9(3)V9(2).
013800     03  WS010-RV-STATUS             PIC X(7).
013900     03  FILLER                      PIC X(39).
014000 01  WS010-PRC-VIEW REDEFINES WS010-SCHEMA-BUFFER.
014100     03  WS010-PV-MESH-ID            PIC X(20).
014200     03  WS010-PV-DEVICE-ID          PIC X(20).
014300     03  WS010-PV-TIMESTAMP          PIC X(26).
014400     03  WS010-PV-TIMESTAMP-EST      PIC X(26).
014500     03  WS010-PV-TEMPERATURE-C      PIC S9(3)V9(2).
014600     03  WS010-PV-TEMPERATURE-F      PIC S9(4)V9(2).
014700     03  WS010-PV-HUMIDITY           PIC 9(3)V9(2).
014800     03  WS010-PV-STATUS             PIC X(7).
014900     03  WS010-PV-TEMPERATURE-ALERT  PIC X.
015000     03  WS010-PV-HUMIDITY-ALERT     PIC X.
015100     03  WS010-PV-STATUS-ALERT       PIC X.
015200     03  WS010-PV-IS-HEALTHY         PIC X.
015300     03  FILLER                      PIC X(11).
015400 01  WS010-SUM-VIEW REDEFINES WS010-SCHEMA-BUFFER.
015500     03  WS010-SV-MESH-ID            PIC X(20).
015600     03  WS010-SV-AVG-TEMPERATURE-C  PIC S9(3)V9(4).
015700     03  WS010-SV-AVG-TEMPERATURE-F  PIC S9(4)V9(4).
015800     03  WS010-SV-AVG-HUMIDITY       PIC 9(3)V9(4).
015900     03  WS010-SV-TOTAL-READINGS     PIC 9(7).
016000     03  WS010-SV-TEMP-ANOMALY       PIC 9(7).
016100     03  WS010-SV-HUM-ANOMALY        PIC 9(7).
016200     03  WS010-SV-STAT-ANOMALY       PIC 9(7).
016300     03  WS010-SV-HEALTHY-PERCENT    PIC 9(3)V9(2).
016400     03  FILLER                      PIC X(55).
016500*
016600*    KEY AND REPLY AREA FOR THE EM009 DEDUPLICATION CALL.
016700*
016800 01  WS010-DEDUP-KEY.
016900     03  WS010-DK-MESH-ID            PIC X(20).
017000     03  WS010-DK-DEVICE-ID          PIC X(20).
017100     03  WS010-DK-TIMESTAMP          PIC X(26).
017200 01  WS010-DEDUP-REPLY               PIC X.
017300     88  WS010-DEDUP-IS-DUPLICATE       VALUE "Y".
017400     88  WS010-DEDUP-IS-ORIGINAL        VALUE "N".
017500*
017600*    AUDIT TRACE LINE - ONLY USED WHEN UPSI-0 IS SET ON AT THE
017700*    OPERATOR CONSOLE, SAME IDEA AS EM009/EM030.
017800*
017900 01  WS010-TRACE-LINE.
018000     03  WS010-TRACE-TEXT            PIC X(40)  VALUE SPACE.
018100 01  WS010-TRACE-CHARS REDEFINES WS010-TRACE-LINE.
018200     03  WS010-TRACE-CHAR            PIC X  OCCURS 40.
018300*
018400 77  WS010-RX                        PIC 9(5)   COMP.
018500 77  WS010-MX                        PIC 9(5)   COMP.
018600 77  WS010-LAST-MX                   PIC 9(5)   COMP.
018700*
018800 LINKAGE                 SECTION.
018900*------------------------------
019000*
019100*    EM010 *
019200*
019300*    EACH THRESHOLD ARGUMENT IS FIVE BYTES OF NUMERIC DISPLAY TEXT
019400*    MATCHING ITS PIC S9(3)V9(2) REDEFINITION (IMPLIED DECIMAL,
019500*    SIGN OVERPUNCHED ON THE LAST BYTE) - SPACES MEANS "NOT
019600*    SUPPLIED, USE THE SITE DEFAULT" (SEE AA010 BELOW).
019700*
019800 01  EM010-TEMP-LOW-ARG              PIC X(05)  VALUE SPACE.
019900 01  EM010-TEMP-LOW-NUM REDEFINES EM010-TEMP-LOW-ARG
020000                                     PIC S9(3)V9(2).
020100 01  EM010-TEMP-HIGH-ARG             PIC X(05)  VALUE SPACE.
020200 01  EM010-TEMP-HIGH-NUM REDEFINES EM010-TEMP-HIGH-ARG
020300                                     PIC S9(3)V9(2).
020400 01  EM010-HUM-LOW-ARG               PIC X(05)  VALUE SPACE.
020500 01  EM010-HUM-LOW-NUM REDEFINES EM010-HUM-LOW-ARG
020600                                     PIC S9(3)V9(2).
020700 01  EM010-HUM-HIGH-ARG              PIC X(05)  VALUE SPACE.
020800 01  EM010-HUM-HIGH-NUM REDEFINES EM010-HUM-HIGH-ARG
020900                                     PIC S9(3)V9(2).
021000*
021100*    SPACES ON EITHER OF THESE MEANS "NOT SUPPLIED, USE THE
021200*    STANDARD FILE" - AA010 MOVES A SUPPLIED VALUE OVER
021300*    EM-INPUT-DDNAME/EM-OUTPUT-DDNAME (WSEMDDS.COB) BEFORE
021400*    BB000/GG000 OPEN THE FILES SELEMRAW.COB/SELEMSUM.COB ASSIGN.
021500*
021600 01  EM010-INPUT-PATH-ARG            PIC X(44)  VALUE SPACE.
021700 01  EM010-OUTPUT-PATH-ARG           PIC X(44)  VALUE SPACE.
021800*
021900 PROCEDURE         DIVISION CHAINING  EM010-TEMP-LOW-ARG
022000                                      EM010-TEMP-HIGH-ARG
022100                                      EM010-HUM-LOW-ARG
022200                                      EM010-HUM-HIGH-ARG
022300                                      EM010-INPUT-PATH-ARG
022400                                      EM010-OUTPUT-PATH-ARG.
022500*=========================================================
022600*
022700 AA000-MAIN-LINE              SECTION.
022800*-------------------------------------
022900*
023000     PERFORM  AA010-SET-THRESHOLDS       THRU AA010-EXIT.
023100     PERFORM  BB000-LOAD-READINGS        THRU BB000-EXIT.
023200     PERFORM  CC000-VALIDATE-RAW         THRU CC000-EXIT.
023300     PERFORM  DD000-CONVERT-AND-FLAG     THRU DD000-EXIT.
023400     PERFORM  EE000-DEDUPLICATE          THRU EE000-EXIT.
023500     PERFORM  FF000-AGGREGATE-BY-MESH    THRU FF000-EXIT.
023600     PERFORM  GG000-VALIDATE-AND-WRITE   THRU GG000-EXIT.
023700     DISPLAY  "RESULTS SAVED TO "  EM010-OUTPUT-PATH-ARG.
023800     GOBACK.
023900*
024000 AA000-EXIT.
024100     EXIT     SECTION.
024200*
024300*    PARAMETER DEFAULTS - SPACES ON AN ARGUMENT MEANS "NOT
024400*    SUPPLIED", USE THE SITE DEFAULT (SEE WSEMPARM.COB).
024500*
024600 AA010-SET-THRESHOLDS.
024700     IF       EM010-TEMP-LOW-ARG = SPACE
024800              MOVE  -10.00  TO  EMQ-TEMP-LOW
024900     ELSE
025000              MOVE  EM010-TEMP-LOW-NUM  TO  EMQ-TEMP-LOW.
025100     IF       EM010-TEMP-HIGH-ARG = SPACE
025200              MOVE  60.00   TO  EMQ-TEMP-HIGH
025300     ELSE
025400              MOVE  EM010-TEMP-HIGH-NUM  TO  EMQ-TEMP-HIGH.
025500     IF       EM010-HUM-LOW-ARG = SPACE
025600              MOVE  10.00   TO  EMQ-HUM-LOW
025700     ELSE
025800              MOVE  EM010-HUM-LOW-NUM  TO  EMQ-HUM-LOW.
025900     IF       EM010-HUM-HIGH-ARG = SPACE
026000              MOVE  90.00   TO  EMQ-HUM-HIGH
026100     ELSE
026200              MOVE  EM010-HUM-HIGH-NUM  TO  EMQ-HUM-HIGH.
026300     MOVE     5000  TO  EMQ-MAX-READINGS.
026400     IF       EM010-INPUT-PATH-ARG  NOT =  SPACE
026500              MOVE  EM010-INPUT-PATH-ARG  TO  EM-INPUT-DDNAME.
026600     IF       EM010-OUTPUT-PATH-ARG  NOT =  SPACE
026700              MOVE  EM010-OUTPUT-PATH-ARG  TO  EM-OUTPUT-DDNAME.
026800 AA010-EXIT.
026900     EXIT.
027000*
027100*    STEP 1 - LOAD EVERY RAW READING INTO EM-READING-TABLE.  A
027200*    MISSING INPUT FILE IS A FATAL ERROR, EM010-001.
027300*
027400 BB000-LOAD-READINGS.
027500     MOVE     ZERO  TO  EM-READING-COUNT.
027600     OPEN     INPUT  EM-READING-FILE.
027700     IF       EM-READING-STATUS = "35" OR EM-READING-STATUS = "30"
027800              DISPLAY  "EM010-001 INPUT FILE NOT FOUND - ABORTED"
027900              MOVE  16  TO  RETURN-CODE
028000              GOBACK.
028100 BB000-READ-LOOP.
028200     READ     EM-READING-FILE
028300              AT END  GO TO BB000-LOAD-DONE.
028400     IF       EM-READING-COUNT  NOT  <  EMQ-MAX-READINGS
028500              DISPLAY  "EM010-006 INPUT EXCEEDS "
028600                       EMQ-MAX-READINGS
028700                       " READING TABLE LIMIT - RUN ABORTED"
028800              MOVE  16  TO  RETURN-CODE
028900              GOBACK.
029000     ADD      1  TO  EM-READING-COUNT.
029100     SET      EM-RX  TO  EM-READING-COUNT.
029200     MOVE     EMR-MESH-ID        TO  EMW-MESH-ID (EM-RX).
029300     MOVE     EMR-DEVICE-ID      TO  EMW-DEVICE-ID (EM-RX).
029400     MOVE     EMR-TIMESTAMP      TO  EMW-RAW-TIMESTAMP (EM-RX).
029500     MOVE     EMR-TEMPERATURE-C  TO  EMW-TEMPERATURE-C (EM-RX).
029600     MOVE     EMR-HUMIDITY       TO  EMW-HUMIDITY (EM-RX).
029700     MOVE     EMR-STATUS         TO  EMW-STATUS (EM-RX).
029800     GO       TO BB000-READ-LOOP.
029900 BB000-LOAD-DONE.
030000     CLOSE    EM-READING-FILE.
030100     DISPLAY  "LOADED "  EM-READING-COUNT  " SENSOR READINGS".
030200 BB000-EXIT.
030300     EXIT.
030400*
030500*    STEP 2 - SCHEMA CHECK ON THE RAW SHAPE, BEFORE EM004 EVER
030600*    SEES THE TIMESTAMP.  ANY VIOLATION ABORTS THE WHOLE RUN.
030700*
030800 CC000-VALIDATE-RAW.
030900     MOVE     ZERO  TO  WS010-VIOLATIONS  WS010-RX.
031000     IF       EM-READING-COUNT = ZERO
031100              GO TO CC000-EXIT.
031200 CC000-LOOP.
031300     ADD      1  TO  WS010-RX.
031400     IF       WS010-RX  >  EM-READING-COUNT
031500              GO TO CC000-CHECK.
031600     SET      EM-RX  TO  WS010-RX.
031700     MOVE     SPACE                  TO  WS010-SCHEMA-BUFFER.
031800     MOVE     EMW-MESH-ID (EM-RX)    TO  WS010-RV-MESH-ID.
031900     MOVE     EMW-DEVICE-ID (EM-RX)  TO  WS010-RV-DEVICE-ID.
032000     MOVE     EMW-RAW-TIMESTAMP (EM-RX)
032100                                     TO  WS010-RV-TIMESTAMP.
032200     MOVE     EMW-TEMPERATURE-C (EM-RX)
032300                                     TO  WS010-RV-TEMPERATURE-C.
032400     MOVE     EMW-HUMIDITY (EM-RX)   TO  WS010-RV-HUMIDITY.
032500     MOVE     EMW-STATUS (EM-RX)     TO  WS010-RV-STATUS.
032600     MOVE     1                      TO  WS010-LEVEL.
032700     CALL     "EM020"  USING  WS010-LEVEL
032800                               WS010-SCHEMA-BUFFER
032900                               WS010-VIOLATIONS.
033000     GO       TO CC000-LOOP.
033100 CC000-CHECK.
033200     IF       WS010-VIOLATIONS  >  ZERO
033300              DISPLAY  "EM010-002 RAW SCHEMA VIOLATIONS - "
033400                       WS010-VIOLATIONS  " RUN ABORTED"
033500              MOVE  16  TO  RETURN-CODE
033600              GOBACK.
033700 CC000-EXIT.
033800     EXIT.
033900*
034000*    STEPS 3/4/5/6 - CONVERT THE TIMESTAMP (EM004), CONVERT THE
034100*    TEMPERATURE, SET THE FOUR ALERT FLAGS AND RE-VALIDATE THE
034200*    PROCESSED SHAPE (EM020 LEVEL 2) - ALL DONE TOGETHER, PER
034300*    READING, SO THE TABLE IS WALKED ONCE.
034400*
034500 DD000-CONVERT-AND-FLAG.
034600     MOVE     ZERO  TO  WS010-VIOLATIONS  WS010-RX.
034700     IF       EM-READING-COUNT = ZERO
034800              GO TO DD000-EXIT.
034900 DD000-LOOP.
035000     ADD      1  TO  WS010-RX.
035100     IF       WS010-RX  >  EM-READING-COUNT
035200              GO TO DD000-CHECK.
035300     SET      EM-RX  TO  WS010-RX.
035400     CALL     "EM004"  USING  EMW-RAW-TIMESTAMP (EM-RX)
035500                               EMW-TIMESTAMP (EM-RX)
035600                               EMW-TIMESTAMP-EST (EM-RX)
035700                               WS010-TS-VALID-SWITCH.
035800     IF       WS010-TS-IS-INVALID
035900              DISPLAY  "EM010-003 UNPARSEABLE TIMESTAMP - "
036000                       EMW-RAW-TIMESTAMP (EM-RX)  " RUN ABORTED"
036100              MOVE  16  TO  RETURN-CODE
036200              GOBACK.
036300     COMPUTE  EMW-TEMPERATURE-F (EM-RX)  ROUNDED =
036400              EMW-TEMPERATURE-C (EM-RX) * 9 / 5 + 32.
036500     PERFORM  DD010-DETECT-ANOMALIES.
036600     MOVE     SPACE                  TO  WS010-SCHEMA-BUFFER.
036700     MOVE     EMW-MESH-ID (EM-RX)    TO  WS010-PV-MESH-ID.
036800     MOVE     EMW-DEVICE-ID (EM-RX)  TO  WS010-PV-DEVICE-ID.
036900     MOVE     EMW-TIMESTAMP (EM-RX)  TO  WS010-PV-TIMESTAMP.
037000     MOVE     EMW-TIMESTAMP-EST (EM-RX)
037100                                     TO  WS010-PV-TIMESTAMP-EST.
037200     MOVE     EMW-TEMPERATURE-C (EM-RX)
037300                                     TO  WS010-PV-TEMPERATURE-C.
037400     MOVE     EMW-TEMPERATURE-F (EM-RX)
037500                                     TO  WS010-PV-TEMPERATURE-F.
037600     MOVE     EMW-HUMIDITY (EM-RX)   TO  WS010-PV-HUMIDITY.
037700     MOVE     EMW-STATUS (EM-RX)     TO  WS010-PV-STATUS.
037800     MOVE     EMW-TEMPERATURE-ALERT (EM-RX)
037900                                 TO  WS010-PV-TEMPERATURE-ALERT.
038000     MOVE     EMW-HUMIDITY-ALERT (EM-RX)
038100                                     TO  WS010-PV-HUMIDITY-ALERT.
038200     MOVE     EMW-STATUS-ALERT (EM-RX)
038300                                     TO  WS010-PV-STATUS-ALERT.
038400     MOVE     EMW-IS-HEALTHY (EM-RX) TO  WS010-PV-IS-HEALTHY.
038500     MOVE     2                      TO  WS010-LEVEL.
038600     CALL     "EM020"  USING  WS010-LEVEL
038700                               WS010-SCHEMA-BUFFER
038800                               WS010-VIOLATIONS.
038900     GO       TO DD000-LOOP.
039000 DD000-CHECK.
039100     IF       WS010-VIOLATIONS  >  ZERO
039200              DISPLAY  "EM010-004 PROCESSED SCHEMA VIOLATIONS - "
039300                       WS010-VIOLATIONS  " RUN ABORTED"
039400              MOVE  16  TO  RETURN-CODE
039500              GOBACK.
039600     DISPLAY  "PROCESSED "  EM-READING-COUNT  " SENSOR READINGS".
039700 DD000-EXIT.
039800     EXIT.
039900*
040000*    TEMPERATURE/HUMIDITY/STATUS ALERTS AGAINST THE RUN-PARAMETER
040100*    THRESHOLDS - STRICT INEQUALITIES ONLY, A READING EXACTLY ON
040200*    A THRESHOLD IS NOT AN ALERT (SEE 08/11/91 LOG ENTRY ABOVE).
040300*
040400 DD010-DETECT-ANOMALIES.
040500     SET      EMW-READING-HEALTHY (EM-RX)  TO TRUE.
040600     IF       EMW-TEMPERATURE-C (EM-RX)  <  EMQ-TEMP-LOW  OR
040700              EMW-TEMPERATURE-C (EM-RX)  >  EMQ-TEMP-HIGH
040800              SET  EMW-TEMP-IS-ALERT (EM-RX)  TO TRUE
040900     ELSE
041000              MOVE  "N"  TO  EMW-TEMPERATURE-ALERT (EM-RX).
041100     IF       EMW-HUMIDITY (EM-RX)  <  EMQ-HUM-LOW  OR
041200              EMW-HUMIDITY (EM-RX)  >  EMQ-HUM-HIGH
041300              SET  EMW-HUMID-IS-ALERT (EM-RX)  TO TRUE
041400     ELSE
041500              MOVE  "N"  TO  EMW-HUMIDITY-ALERT (EM-RX).
041600     IF       EMW-STATUS (EM-RX)  NOT = "ok     "
041700              SET  EMW-STAT-IS-ALERT (EM-RX)  TO TRUE
041800     ELSE
041900              MOVE  "N"  TO  EMW-STATUS-ALERT (EM-RX).
042000     IF       EMW-TEMP-IS-ALERT (EM-RX)  OR
042100              EMW-HUMID-IS-ALERT (EM-RX)  OR
042200              EMW-STAT-IS-ALERT (EM-RX)
042300              MOVE  "N"  TO  EMW-IS-HEALTHY (EM-RX).
042400 DD010-EXIT.
042500     EXIT.
042600*
042700*    STEP 7 - DEDUPLICATE, KEYED ON MESH/DEVICE/NORMALIZED UTC
042800*    TIMESTAMP.  FIRST OCCURRENCE IN INPUT ORDER WINS - LATER
042900*    DUPLICATES ARE MARKED, NOT REMOVED (EMW-DUP-FLAG).
043000*
043100 EE000-DEDUPLICATE.
043200     MOVE     ZERO  TO  EMK-SEEN-COUNT  WS010-DEDUP-KEPT
043300                         WS010-RX.
043400     IF       EM-READING-COUNT = ZERO
043500              GO TO EE000-EXIT.
043600 EE000-LOOP.
043700     ADD      1  TO  WS010-RX.
043800     IF       WS010-RX  >  EM-READING-COUNT
043900              GO TO EE000-DONE.
044000     SET      EM-RX  TO  WS010-RX.
044100     MOVE     EMW-MESH-ID (EM-RX)    TO  WS010-DK-MESH-ID.
044200     MOVE     EMW-DEVICE-ID (EM-RX)  TO  WS010-DK-DEVICE-ID.
044300     MOVE     EMW-TIMESTAMP (EM-RX)  TO  WS010-DK-TIMESTAMP.
044400     CALL     "EM009"  USING  EM-SEEN-TABLE
044500                               WS010-DEDUP-KEY
044600                               WS010-DEDUP-REPLY.
044700     IF       WS010-DEDUP-IS-ORIGINAL
044800              SET  EMW-IS-ORIGINAL (EM-RX)  TO TRUE
044900              ADD  1  TO  WS010-DEDUP-KEPT
045000              GO TO EE000-LOOP.
045100     SET      EMW-IS-DUPLICATE (EM-RX)  TO TRUE.
045200     IF       EM010-AUDIT-ON
045300              MOVE  EMW-MESH-ID (EM-RX)  TO  WS010-TRACE-TEXT
045400              DISPLAY  "EM010 TRACE DUP - "  WS010-TRACE-TEXT.
045500     GO       TO EE000-LOOP.
045600 EE000-DONE.
045700     DISPLAY  "DEDUPLICATED FROM "  EM-READING-COUNT  " TO "
045800              WS010-DEDUP-KEPT  " READINGS".
045900 EE000-EXIT.
046000     EXIT.
046100*
046200*    STEP 8 - AGGREGATE BY MESH-ID.  INPUT NEED NOT BE SORTED -
046300*    A SEARCH MISS ADDS A NEW MESH ENTRY (SEE EM-MESH-TABLE LOG).
046400*
046500 FF000-AGGREGATE-BY-MESH.
046600     MOVE     ZERO  TO  EM-MESH-COUNT  WS010-RX.
046700     IF       EM-READING-COUNT = ZERO
046800              GO TO FF000-EXIT.
046900 FF000-LOOP.
047000     ADD      1  TO  WS010-RX.
047100     IF       WS010-RX  >  EM-READING-COUNT
047200              GO TO FF000-DONE.
047300     SET      EM-RX  TO  WS010-RX.
047400     IF       EMW-IS-DUPLICATE (EM-RX)
047500              GO TO FF000-LOOP.
047600     PERFORM  FF010-FIND-OR-ADD-MESH  THRU FF010-EXIT.
047700     ADD      EMW-TEMPERATURE-C (EM-RX)
047800                          TO  EMT-SUM-TEMPERATURE-C (EM-MX).
047900     ADD      EMW-TEMPERATURE-F (EM-RX)
048000                          TO  EMT-SUM-TEMPERATURE-F (EM-MX).
048100     ADD      EMW-HUMIDITY (EM-RX)
048200                          TO  EMT-SUM-HUMIDITY (EM-MX).
048300     ADD      1  TO  EMT-COUNT-READINGS (EM-MX).
048400     IF       EMW-TEMP-IS-ALERT (EM-RX)
048500              ADD  1  TO  EMT-COUNT-TEMP-ALERT (EM-MX).
048600     IF       EMW-HUMID-IS-ALERT (EM-RX)
048700              ADD  1  TO  EMT-COUNT-HUM-ALERT (EM-MX).
048800     IF       EMW-STAT-IS-ALERT (EM-RX)
048900              ADD  1  TO  EMT-COUNT-STAT-ALERT (EM-MX).
049000     IF       EMW-READING-HEALTHY (EM-RX)
049100              ADD  1  TO  EMT-COUNT-HEALTHY (EM-MX).
049200     GO       TO FF000-LOOP.
049300 FF000-DONE.
049400     DISPLAY  "AGGREGATED "  WS010-DEDUP-KEPT  " READINGS INTO "
049500              EM-MESH-COUNT  " MESH SUMMARIES".
049600 FF000-EXIT.
049700     EXIT.
049800*
049900*    LINEAR SEARCH FOR THE MESH-ID, ADDING A NEW ZERO-FILLED ENTRY
050000*    ON A MISS.  EM-MX POINTS AT THE FOUND OR NEWLY ADDED ENTRY.
050100*
050200 FF010-FIND-OR-ADD-MESH.
050300     IF       EM-MESH-COUNT = ZERO
050400              GO TO FF010-ADD-NEW-MESH.
050500     SET      EM-MX  TO  1.
050600     SEARCH   EM-MESH-ENTRY
050700              AT END     GO TO FF010-ADD-NEW-MESH
050800              WHEN  EMT-MESH-ID (EM-MX) = EMW-MESH-ID (EM-RX)
050900                    GO TO FF010-EXIT.
051000 FF010-ADD-NEW-MESH.
051100     ADD      1  TO  EM-MESH-COUNT.
051200     MOVE     EM-MESH-COUNT  TO  WS010-LAST-MX.
051300     SET      EM-MX  TO  WS010-LAST-MX.
051400     MOVE     EMW-MESH-ID (EM-RX)  TO  EMT-MESH-ID (EM-MX).
051500     MOVE     ZERO  TO  EMT-SUM-TEMPERATURE-C (EM-MX)
051600                         EMT-SUM-TEMPERATURE-F (EM-MX)
051700                         EMT-SUM-HUMIDITY (EM-MX)
051800                         EMT-COUNT-READINGS (EM-MX)
051900                         EMT-COUNT-TEMP-ALERT (EM-MX)
052000                         EMT-COUNT-HUM-ALERT (EM-MX)
052100                         EMT-COUNT-STAT-ALERT (EM-MX)
052200                         EMT-COUNT-HEALTHY (EM-MX).
052300 FF010-EXIT.
052400     EXIT.
052500*
052600*    STEP 9/10 - BUILD AND VALIDATE EACH SUMMARY RECORD (MEANS =
052700*    SUM / COUNT, CARRIED AT 4 DECIMALS), THEN WRITE IT OUT.
052800*
052900 GG000-VALIDATE-AND-WRITE.
053000     MOVE     ZERO  TO  WS010-VIOLATIONS  WS010-MX.
053100     OPEN     OUTPUT EM-SUMMARY-FILE.
053200     IF       EM-MESH-COUNT = ZERO
053300              GO TO GG000-CHECK.
053400 GG000-LOOP.
053500     ADD      1  TO  WS010-MX.
053600     IF       WS010-MX  >  EM-MESH-COUNT
053700              GO TO GG000-CHECK.
053800     SET      EM-MX  TO  WS010-MX.
053900     MOVE     SPACE                  TO  EM-MESH-SUMMARY-RECORD.
054000     MOVE     EMT-MESH-ID (EM-MX)    TO  EMS-MESH-ID.
054100     COMPUTE  EMS-AVG-TEMPERATURE-C ROUNDED =
054200              EMT-SUM-TEMPERATURE-C (EM-MX) /
054300              EMT-COUNT-READINGS (EM-MX).
054400     COMPUTE  EMS-AVG-TEMPERATURE-F ROUNDED =
054500              EMT-SUM-TEMPERATURE-F (EM-MX) /
054600              EMT-COUNT-READINGS (EM-MX).
054700     COMPUTE  EMS-AVG-HUMIDITY ROUNDED =
054800              EMT-SUM-HUMIDITY (EM-MX) /
054900              EMT-COUNT-READINGS (EM-MX).
055000     MOVE     EMT-COUNT-READINGS (EM-MX)   TO  EMS-TOTAL-READINGS.
055100     MOVE     EMT-COUNT-TEMP-ALERT (EM-MX)
055200                             TO  EMS-TEMPERATURE-ANOMALY-COUNT.
055300     MOVE     EMT-COUNT-HUM-ALERT (EM-MX)
055400                             TO  EMS-HUMIDITY-ANOMALY-COUNT.
055500     MOVE     EMT-COUNT-STAT-ALERT (EM-MX)
055600                             TO  EMS-STATUS-ANOMALY-COUNT.
055700     COMPUTE  EMS-HEALTHY-READING-PERCENT ROUNDED =
055800              EMT-COUNT-HEALTHY (EM-MX)  *  100  /
055900              EMT-COUNT-READINGS (EM-MX).
056000     MOVE     EM-MESH-SUMMARY-RECORD TO  WS010-SCHEMA-BUFFER.
056100     MOVE     3                      TO  WS010-LEVEL.
056200     CALL     "EM020"  USING  WS010-LEVEL
056300                               WS010-SCHEMA-BUFFER
056400                               WS010-VIOLATIONS.
056500     WRITE    EM-MESH-SUMMARY-RECORD.
056600     GO       TO GG000-LOOP.
056700 GG000-CHECK.
056800     CLOSE    EM-SUMMARY-FILE.
056900     IF       WS010-VIOLATIONS  >  ZERO
057000              DISPLAY  "EM010-005 SUMMARY SCHEMA VIOLATIONS - "
057100                       WS010-VIOLATIONS  " RUN ABORTED"
057200              MOVE  16  TO  RETURN-CODE
057300              GOBACK.
057400 GG000-EXIT.
057500     EXIT.
057600*
