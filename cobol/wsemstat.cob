000100*
000200* FILE STATUS WORK AREA FOR THE SENSOR MESH SUMMARY RUN FILES.
000300* ONE FIELD PER SELECT THAT CARRIES A FILE STATUS CLAUSE.
000400*
000500* 25/01/90 RJH - CREATED.
000600*
000700 01  EM-FILE-STATUS-AREA.
000800     03  EM-READING-STATUS           PIC XX.
000900         88  EM-READING-STATUS-OK       VALUE "00".
001000         88  EM-READING-STATUS-EOF      VALUE "10".
001100     03  EM-SUMMARY-STATUS           PIC XX.
001200         88  EM-SUMMARY-STATUS-OK       VALUE "00".
001300     03  EM-PRINT-STATUS             PIC XX.
001400         88  EM-PRINT-STATUS-OK         VALUE "00".
001500*
