000100*
000200* FD FOR THE MESH SUMMARY OUTPUT FILE.
000300*
000400* 25/01/90 RJH - CREATED.
000500*
000600 FD  EM-SUMMARY-FILE
000700     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 80 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS EM-MESH-SUMMARY-RECORD.
001200 COPY "WSEMSUM.COB".
001300*
