000100*
000200* SELECT FOR THE SENSOR READING INPUT FILE.
000300*
000400* 25/01/90 RJH - CREATED.
000500* 19/09/11 RJH - ASSIGN NOW NAMES EM-INPUT-DDNAME (SEE
000600*                WSEMDDS.COB) INSTEAD OF THE "EMREADNG"
000700*                LITERAL, SO THE CALLING PROGRAM'S
000800*                INPUT-PATH-ARG CAN OVERRIDE IT.
000900*
001000     SELECT EM-READING-FILE
001100            ASSIGN TO EM-INPUT-DDNAME
001200            ORGANIZATION IS LINE SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS EM-READING-STATUS.
001500*
