000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE MESH            *
000400*      ACCUMULATOR TABLE                   *
000500*     USES EMT-MESH-ID AS SEARCH KEY       *
000600*                                          *
000700*  BUILT AND SEARCHED BY THE AGGREGATOR -  *
000800*  INPUT NEED NOT BE SORTED BY MESH, SO A  *
000900*  NEW ENTRY IS ADDED ON A SEARCH MISS.    *
001000*******************************************
001100*
001200* 21/01/90 RJH - CREATED.
001300* 09/09/92 RJH - EMT-COUNT-HEALTHY ADDED, WAS BEING RECOMPUTED
001400*                FROM THE OTHER THREE COUNTS EVERY TIME - SLOW.
001500*
001600 01  EM-MESH-TABLE.
001700     03  EM-MESH-COUNT               PIC 9(5)  COMP.
001800     03  EM-MESH-ENTRY
001900              OCCURS 1 TO 500 TIMES DEPENDING ON EM-MESH-COUNT
002000              INDEXED BY EM-MX.
002100         05  EMT-MESH-ID             PIC X(20).
002200         05  EMT-SUM-TEMPERATURE-C   PIC S9(9)V9(4)  COMP-3.
002300         05  EMT-SUM-TEMPERATURE-F   PIC S9(9)V9(4)  COMP-3.
002400         05  EMT-SUM-HUMIDITY        PIC S9(9)V9(4)  COMP-3.
002500         05  EMT-COUNT-READINGS      PIC 9(7)        COMP.
002600         05  EMT-COUNT-TEMP-ALERT    PIC 9(7)        COMP.
002700         05  EMT-COUNT-HUM-ALERT     PIC 9(7)        COMP.
002800         05  EMT-COUNT-STAT-ALERT    PIC 9(7)        COMP.
002900         05  EMT-COUNT-HEALTHY       PIC 9(7)        COMP.
003000*
