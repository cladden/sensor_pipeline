000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE IN-FLIGHT       *
000400*      READING TABLE                       *
000500*                                          *
000600*  ONE ENTRY PER READING LOADED FROM THE   *
000700*  INPUT FILE.  CARRIED THROUGH EVERY      *
000800*  STAGE OF THE RUN IN PLACE - CONVERTED,  *
000900*  FLAGGED, THEN MARKED DUPLICATE RATHER   *
001000*  THAN PHYSICALLY REMOVED (SEE EMW-DUP-   *
001100*  FLAG BELOW) SO THE SUBSCRIPTS OF THE    *
001200*  ENTRIES AFTER IT NEVER HAVE TO SHIFT.   *
001300*******************************************
001400*
001500* 26/01/90 RJH - CREATED.
001600* 30/03/94 RJH - EMW-DUP-FLAG ADDED SO DEDUPLICATE-READINGS
001700*                NO LONGER HAS TO COMPACT THE TABLE IN PLACE.
001800* 11/08/97 RJH - EMW-RAW-TIMESTAMP ADDED TO HOLD THE ORIGINAL
001900*                UTC TEXT UNTIL AFTER THE RAW SCHEMA CHECK -
002000*                EMW-TIMESTAMP NOW ONLY HOLDS THE TEXT ONCE
002100*                EM004 HAS REPAIRED AND NORMALIZED IT.
002200*
002300 01  EM-READING-TABLE.
002400     03  EM-READING-COUNT            PIC 9(5)  COMP.
002500     03  EM-READING-ENTRY
002600              OCCURS 1 TO 5000 TIMES DEPENDING ON EM-READING-COUNT
002700              INDEXED BY EM-RX.
002800         05  EMW-MESH-ID             PIC X(20).
002900         05  EMW-DEVICE-ID           PIC X(20).
003000         05  EMW-RAW-TIMESTAMP       PIC X(34).
003100         05  EMW-TIMESTAMP           PIC X(26).
003200         05  EMW-TIMESTAMP-EST       PIC X(26).
003300         05  EMW-TEMPERATURE-C       PIC S9(3)V9(2).
003400         05  EMW-TEMPERATURE-F       PIC S9(4)V9(2).
003500         05  EMW-HUMIDITY            PIC 9(3)V9(2).
003600         05  EMW-STATUS              PIC X(7).
003700         05  EMW-TEMPERATURE-ALERT   PIC X.
003800             88  EMW-TEMP-IS-ALERT       VALUE "Y".
003900         05  EMW-HUMIDITY-ALERT      PIC X.
004000             88  EMW-HUMID-IS-ALERT      VALUE "Y".
004100         05  EMW-STATUS-ALERT        PIC X.
004200             88  EMW-STAT-IS-ALERT       VALUE "Y".
004300         05  EMW-IS-HEALTHY          PIC X.
004400             88  EMW-READING-HEALTHY     VALUE "Y".
004500         05  EMW-DUP-FLAG            PIC X.
004600             88  EMW-IS-DUPLICATE        VALUE "D".
004700             88  EMW-IS-ORIGINAL          VALUE "O".
004800*
