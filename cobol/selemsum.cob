000100*
000200* SELECT FOR THE MESH SUMMARY OUTPUT FILE.
000300*
000400* 25/01/90 RJH - CREATED.
000500* 19/09/11 RJH - ASSIGN NOW NAMES EM-OUTPUT-DDNAME (SEE
000600*                WSEMDDS.COB) INSTEAD OF THE "EMSUMRY"
000700*                LITERAL, SO EM010'S OUTPUT-PATH-ARG CAN
000800*                OVERRIDE IT.  EM030 NEVER MOVES A NEW VALUE
000900*                IN, SO IT STILL GETS THE STANDARD NAME.
001000*
001100     SELECT EM-SUMMARY-FILE
001200            ASSIGN TO EM-OUTPUT-DDNAME
001300            ORGANIZATION IS LINE SEQUENTIAL
001400            ACCESS MODE IS SEQUENTIAL
001500            FILE STATUS IS EM-SUMMARY-STATUS.
001600*
