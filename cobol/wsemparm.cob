000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EM RUN-PARAMETER  *
000400*           BLOCK                          *
000500*                                          *
000600*  HELD IN WORKING-STORAGE ONLY - NOT A    *
000700*  DISC RECORD.  VALUES COME FROM THE      *
000800*  CHAINING ARGUMENTS OR FROM THE DEFAULTS *
000900*  BELOW WHEN AN ARGUMENT IS SPACES/ZERO.  *
001000*******************************************
001100*
001200* THESE DEFAULT VALUES MAY NEED CHANGING
001300*
001400* 18/01/90 RJH - CREATED.
001500* 22/08/92 RJH - EMQ-HUM-LOW/HIGH ADDED, WERE HARD CODED IN
001600*                THE DETECT-ANOMALIES PARAGRAPH UP TO NOW.
001700*
001800 01  EM-THRESHOLD-PARAMETERS.
001810*          DEFAULT IS -10.00 DEG C WHEN ARGUMENT IS SPACES.
001900     03  EMQ-TEMP-LOW             PIC S9(3)V9(2)  COMP-3.
001910*          DEFAULT IS  60.00 DEG C WHEN ARGUMENT IS SPACES.
002000     03  EMQ-TEMP-HIGH            PIC S9(3)V9(2)  COMP-3.
002010*          DEFAULT IS  10.00 PERCENT WHEN ARGUMENT IS SPACES.
002100     03  EMQ-HUM-LOW              PIC S9(3)V9(2)  COMP-3.
002110*          DEFAULT IS  90.00 PERCENT WHEN ARGUMENT IS SPACES.
002200     03  EMQ-HUM-HIGH             PIC S9(3)V9(2)  COMP-3.
002210*          UPPER LIMIT ON SIZE OF EM-READING-TABLE.
002300     03  EMQ-MAX-READINGS         PIC 9(5)        COMP.
002400     03  FILLER                   PIC X(8).
002500*
