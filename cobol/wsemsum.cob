000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR MESH SUMMARY      *
000400*           OUTPUT FILE                    *
000500*     USES EMS-MESH-ID AS KEY              *
000600********************************************
000700* FILE SIZE 75 BYTES PADDED TO 80 BY FILLER.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 16/01/90 RJH - CREATED.
001200* 11/07/91 RJH - AVG-TEMPERATURE-C/F AND AVG-HUMIDITY WIDENED
001300*                TO 4 DECIMALS SO MEANS CARRY ENOUGH PRECISION
001400*                BEFORE THE FINAL ROUNDING DOWNSTREAM.
001500*
001600 01  EM-MESH-SUMMARY-RECORD.
001700     03  EMS-MESH-ID                    PIC X(20).
001800     03  EMS-AVG-TEMPERATURE-C          PIC S9(3)V9(4).
001900     03  EMS-AVG-TEMPERATURE-F          PIC S9(4)V9(4).
002000     03  EMS-AVG-HUMIDITY               PIC 9(3)V9(4).
002100     03  EMS-TOTAL-READINGS             PIC 9(7).
002200     03  EMS-TEMPERATURE-ANOMALY-COUNT  PIC 9(7).
002300     03  EMS-HUMIDITY-ANOMALY-COUNT     PIC 9(7).
002400     03  EMS-STATUS-ANOMALY-COUNT       PIC 9(7).
002500     03  EMS-HEALTHY-READING-PERCENT    PIC 9(3)V9(2).
002600     03  FILLER                         PIC X(5).
002700*
