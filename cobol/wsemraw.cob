000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RAW SENSOR        *
000400*           READING FILE                   *
000500*     USES EMR-MESH-ID + EMR-DEVICE-ID     *
000600*     + EMR-TIMESTAMP AS COMPOSITE KEY     *
000700*******************************************
000800* FILE SIZE 91 BYTES PADDED TO 100 BY FILLER.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 12/01/90 RJH - CREATED.
001300* 03/06/91 RJH - EMR-STATUS WIDENED 5 TO 7 TO CARRY "WARNING".
001400* 19/02/93 WMT - HUMIDITY REDEFINED NUMERIC, WAS ALPHA PENDING
001500*                CONFIRMATION FROM TELEMETRY GROUP.
001550* 08/08/97 RJH - EMR-TIMESTAMP WIDENED 32 TO 34, TELEMETRY
001560*                GATEWAY IS SENDING THE "+00:00Z" SUFFIX FORM
001570*                AND IT WAS CLIPPING THE TRAILING Z.
001600*
001700 01  EM-RAW-READING-RECORD.
001800     03  EMR-MESH-ID            PIC X(20).
001900     03  EMR-DEVICE-ID          PIC X(20).
002000     03  EMR-TIMESTAMP          PIC X(34).
002100     03  EMR-TEMPERATURE-C      PIC S9(3)V9(2).
002200     03  EMR-HUMIDITY           PIC 9(3)V9(2).
002300     03  EMR-STATUS             PIC X(7).
002400     03  FILLER                 PIC X(09).
002500*
