000100*****************************************************************
000200*                                                               *
000300*                  Mesh Summary Listing Report                  *
000400*            Uses RW (Report Writer for prints)                 *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.         EM030.
001100*
001200 AUTHOR.             R J HARGREAVES.
001300*
001400 INSTALLATION.       MERIDIAN ENVIRONMENTAL SYSTEMS.
001500*
001600 DATE-WRITTEN.       01/02/90.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COMPANY CONFIDENTIAL - SEE ADMINISTRATION.
002100*
002200*    REMARKS.        SECOND JOB STEP AFTER EM010.  READS THE
002300*                     EMSUMRY FILE EM010 WROTE AND LISTS IT ON
002400*                     SYSOUT, ONE LINE PER MESH, WITH A FINAL
002500*                     CONTROL-BREAK FOOTING GIVING THE MESH COUNT.
002600*                     USES REPORT WRITER, NOT HAND-BUILT LINES.
002700*
002800* CHANGE LOG
002900* ==========
003000* 01/02/90 RJH - CREATED FOR THE MESH SUMMARY RUN.
003100* 19/07/90 RJH - DETAIL LINE COLUMNS WIDENED, STATUS ANOMALY
003200*                COLUMN WAS BUTTING AGAINST PCT HEALTHY COLUMN
003300*                ON A FULL WIDTH READING COUNT.
003400* 05/03/93 WMT - PAGE HEADING NOW SHOWS RUN DATE, WAS BLANK -
003500*                ACCEPT ... FROM DATE WAS MISSING.
003600* 09/01/99 RJH - Y2K: WS030-TODAY-YY IS STILL THE OLD 2-DIGIT
003700*                ACCEPT FROM DATE FORM.  LOGGED FOR THE YEAR 2000
003800*                AUDIT FILE - HEADING IS DISPLAY ONLY, NOT USED
003900*                IN ANY COMPARISON, SO LEFT AS IS FOR NOW.
004000* 12/03/09 RJH - NO FUNCTIONAL CHANGE, RE-ALIGNED COLUMN 73-80
004100*                TAGS TO THE CURRENT STANDARD.
004200* 30/06/11 RJH - STATUS FIELDS NAMED ON THE SELECT CLAUSES WERE
004300*                NEVER DECLARED IN THIS PROGRAM - PULLED IN FROM
004400*                WSEMSTAT.COB, SAME COPYBOOK EM010 NOW USES.
004500*
004600 ENVIRONMENT              DIVISION.
004700*================================
004800*
004900 CONFIGURATION            SECTION.
005000*------------------------------
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400     UPSI-0  ON STATUS IS EM030-TRACE-ON
005500             OFF STATUS IS EM030-TRACE-OFF.
005600*
005700 INPUT-OUTPUT             SECTION.
005800*-------------------------------
005900 FILE-CONTROL.
006000     COPY  "SELEMSUM.COB".
006100     COPY  "SELEMPRT.COB".
006200*
006300 DATA                     DIVISION.
006400*=================================
006500 FILE                     SECTION.
006600*
006700     COPY  "FDEMSUM.COB".
006800*
006900 FD  EM-PRINT-FILE
007000     REPORT IS EM-MESH-SUMMARY-REPORT.
007100*
007200 WORKING-STORAGE SECTION.
007300*----------------------
007400*
007500     COPY  "WSEMSTAT.COB".
007600*
007700 01  WS030-MISC.
007800     03  WS030-MESH-COUNT            PIC 9(5)   COMP.
007900     03  WS030-PAGE-LINES            PIC 9(3)   COMP  VALUE 58.
008000*
008100 01  WS030-TODAY-YMD                 PIC 9(6).
008200 01  WS030-TODAY-GROUP REDEFINES WS030-TODAY-YMD.
008300     03  WS030-TODAY-YY              PIC 99.
008400     03  WS030-TODAY-MM              PIC 99.
008500     03  WS030-TODAY-DD              PIC 99.
008600*
008700 01  WS030-TODAY-DISPLAY.
008800     03  WS030-TODAY-MM-OUT          PIC 99.
008900     03  FILLER                      PIC X      VALUE "/".
009000     03  WS030-TODAY-DD-OUT          PIC 99.
009100     03  FILLER                      PIC X      VALUE "/".
009200     03  WS030-TODAY-YY-OUT          PIC 99.
009300 01  WS030-TODAY-DISPLAY-ALT REDEFINES WS030-TODAY-DISPLAY
009400                                     PIC X(8).
009500*
009600*    AUDIT TRACE LINE - ONLY USED WHEN UPSI-0 IS SET ON AT THE
009700*    OPERATOR CONSOLE FOR A DEDUP/LISTING CROSS-CHECK RUN.
009800*
009900 01  WS030-TRACE-LINE.
010000     03  WS030-TRACE-TEXT            PIC X(40)  VALUE SPACE.
010100 01  WS030-TRACE-CHARS REDEFINES WS030-TRACE-LINE.
010200     03  WS030-TRACE-CHAR            PIC X  OCCURS 40.
010300*
010400 REPORT                   SECTION.
010500*-------------------------------
010600*
010700 RD  EM-MESH-SUMMARY-REPORT
010800     CONTROL      FINAL
010900     PAGE LIMIT   WS030-PAGE-LINES
011000     HEADING      1
011100     FIRST DETAIL 4
011200     LAST  DETAIL 55.
011300*
011400 01  TYPE PAGE HEADING.
011500     03  LINE  1.
011600         05  COL  1      PIC X(30)
011700                          VALUE "MERIDIAN ENVIRONMENTAL SYSTEMS".
011800         05  COL 60      PIC X(5)   VALUE "DATE:".
011900         05  COL 66      PIC X(8)   SOURCE WS030-TODAY-DISPLAY.
012000     03  LINE  2.
012100         05  COL  1      PIC X(28)
012200                          VALUE "MESH SUMMARY LISTING - EM030".
012300         05  COL 70      PIC X(5)   VALUE "PAGE ".
012400         05  COL 75      PIC ZZ9    SOURCE PAGE-COUNTER.
012500     03  LINE  4.
012600         05  COL  1      PIC X(7)   VALUE "MESH ID".
012700         05  COL 22      PIC X(10)  VALUE "AVG TEMP C".
012800         05  COL 34      PIC X(10)  VALUE "AVG TEMP F".
012900         05  COL 46      PIC X(7)   VALUE "AVG HUM".
013000         05  COL 57      PIC X(8)   VALUE "READINGS".
013100         05  COL 67      PIC X(7)   VALUE "T-ALERT".
013200         05  COL 76      PIC X(7)   VALUE "H-ALERT".
013300         05  COL 85      PIC X(7)   VALUE "S-ALERT".
013400         05  COL 94      PIC X(11)  VALUE "PCT HEALTHY".
013500*
013600 01  EM030-MESH-DETAIL   TYPE DETAIL  LINE PLUS 1.
013700     03  COL  1      PIC X(20)        SOURCE EMS-MESH-ID.
013800     03  COL 22      PIC -(3)9.99
013900                      SOURCE EMS-AVG-TEMPERATURE-C.
014000     03  COL 34      PIC -(4)9.99
014100                      SOURCE EMS-AVG-TEMPERATURE-F.
014200     03  COL 46      PIC Z(2)9.99     SOURCE EMS-AVG-HUMIDITY.
014300     03  COL 57      PIC ZZZZZZ9      SOURCE EMS-TOTAL-READINGS.
014400     03  COL 67      PIC ZZZZZZ9
014500                      SOURCE EMS-TEMPERATURE-ANOMALY-COUNT.
014600     03  COL 76      PIC ZZZZZZ9
014700                      SOURCE EMS-HUMIDITY-ANOMALY-COUNT.
014800     03  COL 85      PIC ZZZZZZ9
014900                      SOURCE EMS-STATUS-ANOMALY-COUNT.
015000     03  COL 94      PIC ZZ9.99
015100                      SOURCE EMS-HEALTHY-READING-PERCENT.
015200*
015300 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
015400     03  COL  1      PIC X(24)  VALUE "TOTAL MESH SUMMARIES - ".
015500     03  COL 25      PIC ZZZZ9  SOURCE WS030-MESH-COUNT.
015600*
015700 PROCEDURE                DIVISION.
015800*=================================
015900*
016000 AA000-MAIN-LINE              SECTION.
016100*-------------------------------------
016200*
016300     ACCEPT   WS030-TODAY-YMD  FROM DATE.
016400     MOVE     WS030-TODAY-MM   TO  WS030-TODAY-MM-OUT.
016500     MOVE     WS030-TODAY-DD   TO  WS030-TODAY-DD-OUT.
016600     MOVE     WS030-TODAY-YY   TO  WS030-TODAY-YY-OUT.
016700     MOVE     ZERO             TO  WS030-MESH-COUNT.
016800*
016900     OPEN     INPUT  EM-SUMMARY-FILE.
017000     OPEN     OUTPUT EM-PRINT-FILE.
017100     INITIATE EM-MESH-SUMMARY-REPORT.
017200     PERFORM  BB000-LIST-SUMMARIES THRU BB000-EXIT.
017300     TERMINATE EM-MESH-SUMMARY-REPORT.
017400     CLOSE    EM-SUMMARY-FILE.
017500     CLOSE    EM-PRINT-FILE.
017600     GOBACK.
017700*
017800 AA000-EXIT.
017900     EXIT     SECTION.
018000*
018100 BB000-LIST-SUMMARIES.
018200     READ     EM-SUMMARY-FILE
018300              AT END  GO TO BB000-EXIT.
018400     ADD      1  TO  WS030-MESH-COUNT.
018500     IF       EM030-TRACE-ON
018600              MOVE  EMS-MESH-ID  TO  WS030-TRACE-TEXT
018700              DISPLAY  "EM030 TRACE - "  WS030-TRACE-TEXT.
018800     GENERATE EM030-MESH-DETAIL.
018900     GO       TO BB000-LIST-SUMMARIES.
019000 BB000-EXIT.
019100     EXIT.
019200*
