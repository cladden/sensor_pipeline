000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PROCESSED         *
000400*       READING WORK FILE                  *
000500*     USES EMP-MESH-ID + EMP-DEVICE-ID     *
000600*     + EMP-TIMESTAMP AS COMPOSITE KEY     *
000700*******************************************
000800* FILE SIZE 119 BYTES PADDED TO 130 BY FILLER.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 14/01/90 RJH - CREATED.
001300* 02/05/91 RJH - ADDED EMP-IS-HEALTHY COMPOSITE FLAG SO
001400*                AGGREGATOR NEED NOT RE-TEST THE OTHER THREE.
001500* 19/02/93 WMT - EMP-TIMESTAMP AND EMP-TIMESTAMP-EST WIDENED
001600*                FROM 20 TO 26 TO CARRY MICROSECONDS.
001700*
001800 01  EM-PROCESSED-READING-RECORD.
001900     03  EMP-MESH-ID            PIC X(20).
002000     03  EMP-DEVICE-ID          PIC X(20).
002100     03  EMP-TIMESTAMP          PIC X(26).
002200     03  EMP-TIMESTAMP-EST      PIC X(26).
002300     03  EMP-TEMPERATURE-C      PIC S9(3)V9(2).
002400     03  EMP-TEMPERATURE-F      PIC S9(4)V9(2).
002500     03  EMP-HUMIDITY           PIC 9(3)V9(2).
002600     03  EMP-STATUS             PIC X(7).
002700     03  EMP-TEMPERATURE-ALERT  PIC X.
002800         88  EMP-TEMP-IS-ALERT      VALUE "Y".
002900         88  EMP-TEMP-NOT-ALERT     VALUE "N".
003000     03  EMP-HUMIDITY-ALERT     PIC X.
003100         88  EMP-HUMID-IS-ALERT     VALUE "Y".
003200         88  EMP-HUMID-NOT-ALERT    VALUE "N".
003300     03  EMP-STATUS-ALERT       PIC X.
003400         88  EMP-STAT-IS-ALERT      VALUE "Y".
003500         88  EMP-STAT-NOT-ALERT     VALUE "N".
003600     03  EMP-IS-HEALTHY         PIC X.
003700         88  EMP-READING-HEALTHY    VALUE "Y".
003800         88  EMP-READING-UNHEALTHY  VALUE "N".
003900     03  FILLER                 PIC X(11).
004000*
