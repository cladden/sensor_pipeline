000100*****************************************************************
000200*                                                               *
000300*               Reading / Summary Schema Validator               *
000400*          CALLED AT THREE POINTS IN THE EM010 BATCH RUN        *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.         EM020.
001100*
001200 AUTHOR.             R J HARGREAVES.
001300*
001400 INSTALLATION.       MERIDIAN ENVIRONMENTAL SYSTEMS.
001500*
001600 DATE-WRITTEN.       25/01/90.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COMPANY CONFIDENTIAL - SEE ADMINISTRATION.
002100*
002200*    REMARKS.        ONE VALIDATOR SERVING ALL THREE SCHEMA
002300*                     CHECKS IN THE RUN - RAW INPUT, PROCESSED
002400*                     WORK RECORD AND MESH SUMMARY - SELECTED BY
002500*                     EM020-LEVEL.  EVERY CHECK FOR THE RECORD IS
002600*                     MADE BEFORE RETURNING, NOT JUST THE FIRST
002700*                     FAILURE, SO EM010 CAN SEE THE WHOLE PICTURE
002800*                     ON A BAD RECORD IN ONE PASS.
002900*
003000* CHANGE LOG
003100* ==========
003200* 25/01/90 RJH - CREATED FOR THE MESH SUMMARY RUN.
003300* 03/04/90 RJH - STATUS DOMAIN CHECK WAS CASE SENSITIVE, WAS
003400*                REJECTING GOOD "OK" RECORDS FROM THE NIGHT FEED -
003500*                TELEMETRY SENDS LOWER CASE, LITERALS CHANGED.
003600* 18/09/92 WMT - ADDED LEVEL 2 (PROCESSED RECORD) CHECKS, WAS
003700*                ONLY DOING RAW AND SUMMARY UP TO NOW.
003800* 07/01/99 RJH - Y2K: TIMESTAMP SHAPE CHECK LOOKS AT THE CCYY-MM
003900*                PREFIX ONLY, NO 2-DIGIT YEAR ASSUMPTION IN THIS
004000*                ROUTINE TO BEGIN WITH - NOTED FOR THE AUDIT FILE.
004100* 12/03/09 RJH - NO FUNCTIONAL CHANGE, RE-ALIGNED COLUMN 73-80
004200*                TAGS TO THE CURRENT STANDARD.
004300*
004400 ENVIRONMENT             DIVISION.
004500*===============================
004600*
004700 CONFIGURATION           SECTION.
004800*-----------------------------
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 DATA                    DIVISION.
005400*===============================
005500 LINKAGE                 SECTION.
005600*------------------------------
005700*
005800*    EM020 *
005900*
006000 01  EM020-LEVEL                    PIC 9.
006100     88  EM020-LEVEL-RAW               VALUE 1.
006200     88  EM020-LEVEL-PROCESSED         VALUE 2.
006300     88  EM020-LEVEL-SUMMARY           VALUE 3.
006400*
006500 01  EM020-RECORD-AREA               PIC X(130).
006600*
006700*    RAW INPUT VIEW - SEE WSEMRAW.COB FOR THE MASTER LAYOUT.
006800*
006900 01  EM020-RAW-VIEW REDEFINES EM020-RECORD-AREA.
007000     03  V20R-MESH-ID                PIC X(20).
007100     03  V20R-DEVICE-ID              PIC X(20).
007200     03  V20R-TIMESTAMP              PIC X(34).
007300     03  V20R-TEMPERATURE-C          PIC S9(3)V9(2).
007400     03  V20R-HUMIDITY               PIC 9(3)V9(2).
007500     03  V20R-STATUS                 PIC X(7).
007600     03  FILLER                      PIC X(39).
007700*
007800*    PROCESSED WORK VIEW - SEE WSEMPRC.COB FOR THE MASTER LAYOUT.
007900*
008000 01  EM020-PRC-VIEW REDEFINES EM020-RECORD-AREA.
008100     03  V20P-MESH-ID                PIC X(20).
008200     03  V20P-DEVICE-ID              PIC X(20).
008300     03  V20P-TIMESTAMP              PIC X(26).
008400     03  V20P-TIMESTAMP-EST          PIC X(26).
008500     03  V20P-TEMPERATURE-C          PIC S9(3)V9(2).
008600     03  V20P-TEMPERATURE-F          PIC S9(4)V9(2).
008700     03  V20P-HUMIDITY               PIC 9(3)V9(2).
008800     03  V20P-STATUS                 PIC X(7).
008900     03  V20P-TEMPERATURE-ALERT      PIC X.
009000     03  V20P-HUMIDITY-ALERT         PIC X.
009100     03  V20P-STATUS-ALERT           PIC X.
009200     03  V20P-IS-HEALTHY             PIC X.
009300     03  FILLER                      PIC X(11).
009400*
009500*    MESH SUMMARY VIEW - SEE WSEMSUM.COB FOR THE MASTER LAYOUT.
009600*
009700 01  EM020-SUM-VIEW REDEFINES EM020-RECORD-AREA.
009800     03  V20S-MESH-ID                PIC X(20).
009900     03  V20S-AVG-TEMPERATURE-C      PIC S9(3)V9(4).
010000     03  V20S-AVG-TEMPERATURE-F      PIC S9(4)V9(4).
010100     03  V20S-AVG-HUMIDITY           PIC 9(3)V9(4).
010200     03  V20S-TOTAL-READINGS         PIC 9(7).
010300     03  V20S-TEMPERATURE-ANOMALY    PIC 9(7).
010400     03  V20S-HUMIDITY-ANOMALY       PIC 9(7).
010500     03  V20S-STATUS-ANOMALY         PIC 9(7).
010600     03  V20S-HEALTHY-PERCENT        PIC 9(3)V9(2).
010700     03  FILLER                      PIC X(55).
010800*
010900 01  EM020-VIOLATION-COUNT           PIC 9(3)  COMP.
011000*
011100 PROCEDURE               DIVISION USING  EM020-LEVEL
011200                                          EM020-RECORD-AREA
011300                                          EM020-VIOLATION-COUNT.
011400*=========================================================
011500*
011600 MAIN.
011700     MOVE     ZERO  TO  EM020-VIOLATION-COUNT.
011800     IF       EM020-LEVEL-RAW
011900              PERFORM  BB000-VALIDATE-RAW  THRU BB000-EXIT
012000              GO TO MAIN-EXIT.
012100     IF       EM020-LEVEL-PROCESSED
012200              PERFORM  CC000-VALIDATE-PROCESSED  THRU CC000-EXIT
012300              GO TO MAIN-EXIT.
012400     IF       EM020-LEVEL-SUMMARY
012500              PERFORM  DD000-VALIDATE-SUMMARY  THRU DD000-EXIT.
012600*
012700 MAIN-EXIT.
012800     EXIT     PROGRAM.
012900*
013000*    RAW INPUT SCHEMA - SEE "SCHEMA VALIDATOR" BUSINESS RULE,
013100*    RAW INPUT LEG.  UNKNOWN FIELDS CANNOT OCCUR HERE AS THE
013200*    RECORD IS FIXED FORMAT - THE "STRICT, NO UNKNOWN FIELDS"
013300*    RULE IS SATISFIED BY THE FIXED LAYOUT ITSELF.
013400*
013500 BB000-VALIDATE-RAW.
013600     IF       V20R-MESH-ID = SPACE
013700              DISPLAY  "EM020-001 MESH-ID MISSING"
013800              ADD  1  TO  EM020-VIOLATION-COUNT.
013900     IF       V20R-DEVICE-ID = SPACE
014000              DISPLAY  "EM020-002 DEVICE-ID MISSING"
014100              ADD  1  TO  EM020-VIOLATION-COUNT.
014200     IF       V20R-TIMESTAMP = SPACE
014300              DISPLAY  "EM020-003 TIMESTAMP MISSING"
014400              ADD  1  TO  EM020-VIOLATION-COUNT.
014500     IF       V20R-TEMPERATURE-C NOT NUMERIC
014600              DISPLAY  "EM020-004 TEMPERATURE-C NOT NUMERIC"
014700              ADD  1  TO  EM020-VIOLATION-COUNT.
014800     IF       V20R-HUMIDITY NOT NUMERIC
014900              DISPLAY  "EM020-005 HUMIDITY NOT NUMERIC"
015000              ADD  1  TO  EM020-VIOLATION-COUNT.
015100     IF       V20R-STATUS = SPACE
015200              DISPLAY  "EM020-006 STATUS MISSING"
015300              ADD  1  TO  EM020-VIOLATION-COUNT
015400     ELSE
015500       IF     V20R-STATUS NOT = "ok     " AND
015600              V20R-STATUS NOT = "warning" AND
015700              V20R-STATUS NOT = "error  "
015800              DISPLAY  "EM020-007 STATUS NOT IN DOMAIN"
015900              ADD  1  TO  EM020-VIOLATION-COUNT.
016000 BB000-EXIT.
016100     EXIT.
016200*
016300*    PROCESSED WORK RECORD SCHEMA - ADDS THE TIMESTAMP SHAPE
016400*    CHECKS AND THE FOUR FLAG CHECKS TO THE RAW CHECKS ABOVE.
016500*
016600 CC000-VALIDATE-PROCESSED.
016700     IF       V20P-MESH-ID = SPACE
016800              DISPLAY  "EM020-001 MESH-ID MISSING"
016900              ADD  1  TO  EM020-VIOLATION-COUNT.
017000     IF       V20P-DEVICE-ID = SPACE
017100              DISPLAY  "EM020-002 DEVICE-ID MISSING"
017200              ADD  1  TO  EM020-VIOLATION-COUNT.
017300     IF       V20P-TEMPERATURE-C NOT NUMERIC
017400              DISPLAY  "EM020-004 TEMPERATURE-C NOT NUMERIC"
017500              ADD  1  TO  EM020-VIOLATION-COUNT.
017600     IF       V20P-HUMIDITY NOT NUMERIC
017700              DISPLAY  "EM020-005 HUMIDITY NOT NUMERIC"
017800              ADD  1  TO  EM020-VIOLATION-COUNT.
017900     IF       V20P-TIMESTAMP (5:1) NOT = "-" OR
018000              V20P-TIMESTAMP (8:1) NOT = "-" OR
018100              V20P-TIMESTAMP (11:1) NOT = SPACE
018200              DISPLAY  "EM020-008 TIMESTAMP NOT A VALID DATETIME"
018300              ADD  1  TO  EM020-VIOLATION-COUNT.
018400     IF       V20P-TIMESTAMP-EST (5:1) NOT = "-" OR
018500              V20P-TIMESTAMP-EST (8:1) NOT = "-" OR
018600              V20P-TIMESTAMP-EST (11:1) NOT = SPACE
018700              DISPLAY  "EM020-009 TIMESTAMP-EST NOT VALID"
018800              ADD  1  TO  EM020-VIOLATION-COUNT.
018900     IF       V20P-TEMPERATURE-ALERT NOT = "Y" AND
019000              V20P-TEMPERATURE-ALERT NOT = "N"
019100              DISPLAY  "EM020-010 TEMPERATURE-ALERT NOT BOOLEAN"
019200              ADD  1  TO  EM020-VIOLATION-COUNT.
019300     IF       V20P-HUMIDITY-ALERT NOT = "Y" AND
019400              V20P-HUMIDITY-ALERT NOT = "N"
019500              DISPLAY  "EM020-011 HUMIDITY-ALERT NOT BOOLEAN"
019600              ADD  1  TO  EM020-VIOLATION-COUNT.
019700     IF       V20P-STATUS-ALERT NOT = "Y" AND
019800              V20P-STATUS-ALERT NOT = "N"
019900              DISPLAY  "EM020-012 STATUS-ALERT NOT BOOLEAN"
020000              ADD  1  TO  EM020-VIOLATION-COUNT.
020100     IF       V20P-IS-HEALTHY NOT = "Y" AND
020200              V20P-IS-HEALTHY NOT = "N"
020300              DISPLAY  "EM020-013 IS-HEALTHY NOT BOOLEAN"
020400              ADD  1  TO  EM020-VIOLATION-COUNT.
020500 CC000-EXIT.
020600     EXIT.
020700*
020800*    MESH SUMMARY SCHEMA - ALL NINE OUTPUT FIELDS PRESENT WITH
020900*    THE CORRECT TYPE.
021000*
021100 DD000-VALIDATE-SUMMARY.
021200     IF       V20S-MESH-ID = SPACE
021300              DISPLAY  "EM020-001 MESH-ID MISSING"
021400              ADD  1  TO  EM020-VIOLATION-COUNT.
021500     IF       V20S-AVG-TEMPERATURE-C NOT NUMERIC
021600              DISPLAY  "EM020-014 AVG-TEMPERATURE-C NOT NUMERIC"
021700              ADD  1  TO  EM020-VIOLATION-COUNT.
021800     IF       V20S-AVG-TEMPERATURE-F NOT NUMERIC
021900              DISPLAY  "EM020-015 AVG-TEMPERATURE-F NOT NUMERIC"
022000              ADD  1  TO  EM020-VIOLATION-COUNT.
022100     IF       V20S-AVG-HUMIDITY NOT NUMERIC
022200              DISPLAY  "EM020-016 AVG-HUMIDITY NOT NUMERIC"
022300              ADD  1  TO  EM020-VIOLATION-COUNT.
022400     IF       V20S-TOTAL-READINGS NOT NUMERIC
022500              DISPLAY  "EM020-017 TOTAL-READINGS NOT NUMERIC"
022600              ADD  1  TO  EM020-VIOLATION-COUNT.
022700     IF       V20S-TEMPERATURE-ANOMALY NOT NUMERIC
022800              DISPLAY  "EM020-018 TEMP-ANOMALY-COUNT NOT NUMERIC"
022900              ADD  1  TO  EM020-VIOLATION-COUNT.
023000     IF       V20S-HUMIDITY-ANOMALY NOT NUMERIC
023100              DISPLAY  "EM020-019 HUM-ANOMALY-COUNT NOT NUMERIC"
023200              ADD  1  TO  EM020-VIOLATION-COUNT.
023300     IF       V20S-STATUS-ANOMALY NOT NUMERIC
023400              DISPLAY  "EM020-020 STAT-ANOMALY-COUNT NOT NUMERIC"
023500              ADD  1  TO  EM020-VIOLATION-COUNT.
023600     IF       V20S-HEALTHY-PERCENT NOT NUMERIC
023700              DISPLAY  "EM020-021 HEALTHY-PERCENT NOT NUMERIC"
023800              ADD  1  TO  EM020-VIOLATION-COUNT.
023900 DD000-EXIT.
024000     EXIT.
024100*
