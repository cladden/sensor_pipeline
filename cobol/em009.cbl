000100*****************************************************************
000200*                                                               *
000300*              Reading Deduplication Lookup Routine             *
000400*         KEY = MESH-ID + DEVICE-ID + TIMESTAMP (UTC)           *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.         EM009.
001100*
001200 AUTHOR.             R J HARGREAVES.
001300*
001400 INSTALLATION.       MERIDIAN ENVIRONMENTAL SYSTEMS.
001500*
001600 DATE-WRITTEN.       23/01/90.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COMPANY CONFIDENTIAL - SEE ADMINISTRATION.
002100*
002200*    REMARKS.        CALLED ONCE PER DEDUPLICATED READING FROM
002300*                     EM010.  LOOKS THE COMPOSITE KEY UP IN THE
002400*                     RUN-LONG SEEN-KEY TABLE (HELD BY THE CALLER
002500*                     AND PASSED DOWN EACH TIME SO IT GROWS ACROSS
002600*                     CALLS); REPLIES "Y" IF THE KEY WAS ALREADY
002700*                     THERE (DROP THE READING), "N" IF IT WAS NEW
002800*                     (KEEP IT, AND THE KEY IS ADDED HERE).
002900*
003000* CHANGE LOG
003100* ==========
003200* 23/01/90 RJH - CREATED FOR THE MESH SUMMARY RUN.
003300* 02/05/90 RJH - TABLE-FULL CASE WAS FALLING THROUGH TO SEARCH
003400*                WITH EMK-SEEN-COUNT UNCHANGED - NOW REPLIES "N"
003500*                AND SKIPS THE ADD RATHER THAN ABENDING THE RUN.
003600* 14/02/93 WMT - ADDED THE TRACE LINE WORK AREA FOR THE OPTIONAL
003700*                DEDUP AUDIT TRACE (UPSI-0 ON, SEE EM010).
003800* 11/01/99 RJH - Y2K: TIMESTAMP KEY PORTION IS A CCYY-LED NORMAL
003900*                FORM ALREADY (SEE EM004), NO CHANGE NEEDED HERE.
004000* 12/03/09 RJH - NO FUNCTIONAL CHANGE, RE-ALIGNED COLUMN 73-80
004100*                TAGS TO THE CURRENT STANDARD.
004200* 26/09/11 RJH - MAIN NEVER RESET EMK-X TO 1 BEFORE THE SEARCH, SO
004300*                A KEY WHOSE ORIGINAL ENTRY SITS BEHIND WHEREVER
004400*                THE LAST CALL LEFT THE INDEX WAS NEVER FOUND -
004500*                A REPEATED KEY SEPARATED BY A DIFFERENT KEY CAME
004600*                BACK "ORIGINAL" AND WAS ADDED TWICE.  ADDED SET
004700*                EMK-X TO 1 AHEAD OF THE SEARCH, SAME AS MAPS09
004800*                DOES AHEAD OF ITS OWN TABLE SEARCH.  ALSO RAISED
004900*                THE 2000-ENTRY CAP TO 5000 TO MATCH THE READING
005000*                TABLE'S EMQ-MAX-READINGS CEILING - A RUN AT THE
005100*                FULL 5000 READINGS COULD OTHERWISE HIT THE CAP
005200*                AND START REPLYING "ORIGINAL" WITHOUT WARNING.
005300*
005400 ENVIRONMENT             DIVISION.
005500*===============================
005600*
005700 CONFIGURATION           SECTION.
005800*-----------------------------
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 DATA                    DIVISION.
006400*===============================
006500 WORKING-STORAGE SECTION.
006600*----------------------
006700*
006800 01  WS009-SWITCHES.
006900     03  WS009-TABLE-FULL-SWITCH    PIC X.
007000         88  WS009-TABLE-IS-FULL       VALUE "Y".
007100         88  WS009-TABLE-NOT-FULL      VALUE "N".
007200*
007300 01  WS009-SCRATCH-KEY.
007400     03  WS009-SCRATCH-MESH         PIC X(20).
007500     03  WS009-SCRATCH-DEVICE       PIC X(20).
007600     03  WS009-SCRATCH-TS           PIC X(26).
007700 01  WS009-SCRATCH-KEY-ALT REDEFINES WS009-SCRATCH-KEY
007800                                     PIC X(66).
007900*
008000 01  WS009-TRACE-LINE.
008100     03  WS009-TRACE-TEXT           PIC X(40)  VALUE SPACE.
008200 01  WS009-TRACE-CHARS REDEFINES WS009-TRACE-LINE.
008300     03  WS009-TRACE-CHAR           PIC X  OCCURS 40.
008400*
008500 77  WS009-LAST-X                   PIC 9(5)   COMP.
008600*
008700 LINKAGE                 SECTION.
008800*------------------------------
008900*
009000*    EM009 *
009100*
009200 COPY  "WSEMSEEN.COB".
009300*
009400 01  EM009-KEY-WS.
009500     03  EM009-MESH-ID              PIC X(20).
009600     03  EM009-DEVICE-ID            PIC X(20).
009700     03  EM009-TIMESTAMP            PIC X(26).
009800 01  EM009-KEY-COMBINED REDEFINES EM009-KEY-WS
009900                                     PIC X(66).
010000*
010100 01  EM009-REPLY                    PIC X.
010200     88  EM009-IS-DUPLICATE            VALUE "Y".
010300     88  EM009-IS-ORIGINAL             VALUE "N".
010400*
010500 PROCEDURE               DIVISION USING  EM-SEEN-TABLE
010600                                          EM009-KEY-WS
010700                                          EM009-REPLY.
010800*=========================================================
010900*
011000 MAIN.
011100     SET      WS009-TABLE-NOT-FULL  TO TRUE.
011200     IF       EMK-SEEN-COUNT NOT < 5000
011300              SET  WS009-TABLE-IS-FULL  TO TRUE.
011400     MOVE     EM009-KEY-COMBINED  TO  WS009-SCRATCH-KEY-ALT.
011500     IF       EMK-SEEN-COUNT = ZERO
011600              GO TO ADD-NEW-KEY.
011700     SET      EMK-X  TO  1.
011800     SEARCH   EMK-SEEN-ENTRY
011900              AT END     GO TO ADD-NEW-KEY
012000              WHEN  EMK-SEEN-KEY (EMK-X) = EM009-KEY-COMBINED
012100                    GO TO KEY-WAS-SEEN.
012200*
012300 ADD-NEW-KEY.
012400     IF       WS009-TABLE-IS-FULL
012500              SET  EM009-IS-ORIGINAL  TO TRUE
012600              GO TO MAIN-EXIT.
012700     ADD      1  TO  EMK-SEEN-COUNT.
012800     MOVE     EMK-SEEN-COUNT  TO  WS009-LAST-X.
012900     SET      EMK-X  TO  WS009-LAST-X.
013000     MOVE     WS009-SCRATCH-MESH
013100                        TO  EMK-SEEN-MESH-ID (EMK-X).
013200     MOVE     WS009-SCRATCH-DEVICE
013300                        TO  EMK-SEEN-DEVICE-ID (EMK-X).
013400     MOVE     WS009-SCRATCH-TS
013500                        TO  EMK-SEEN-TIMESTAMP (EMK-X).
013600     SET      EM009-IS-ORIGINAL     TO TRUE.
013700     GO       TO MAIN-EXIT.
013800*
013900 KEY-WAS-SEEN.
014000     SET      EM009-IS-DUPLICATE    TO TRUE.
014100*
014200 MAIN-EXIT.
014300     EXIT     PROGRAM.
014400*
