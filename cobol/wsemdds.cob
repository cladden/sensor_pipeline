000100*
000200* DYNAMIC DD-NAME WORK AREA FOR THE SENSOR MESH SUMMARY RUN
000300* FILES.  SELEMRAW.COB AND SELEMSUM.COB ASSIGN TO THESE FIELDS
000400* RATHER THAN A FIXED LITERAL SO EM010'S INPUT-PATH/OUTPUT-PATH
000500* CHAINING ARGUMENTS CAN ROUTE THE RUN TO OTHER THAN THE
000600* STANDARD FILES.  DEFAULTED HERE TO THE STANDARD NAMES SO A
000700* PROGRAM THAT NEVER TOUCHES THEM (EM030) GETS THE USUAL FILE.
000800*
000900* 19/09/11 RJH - CREATED, SPLIT OFF OF WSEMSTAT.COB, FOR THE
001000*                INPUT-PATH-ARG/OUTPUT-PATH-ARG WIRE-UP.
001100*
001200 01  EM-FILE-ASSIGN-AREA.
001300     03  EM-INPUT-DDNAME             PIC X(44)
001400                                     VALUE "EMREADNG".
001500     03  EM-OUTPUT-DDNAME            PIC X(44)
001600                                     VALUE "EMSUMRY".
001700*
