000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE DEDUPLICATOR    *
000400*      SEEN-KEY TABLE                      *
000500*     KEY = MESH-ID + DEVICE-ID + TIME     *
000600*                                          *
000700*  HELD IN LINKAGE FOR EM009 SO THE SAME   *
000800*  TABLE CAN BE GROWN/SEARCHED BY CALLER   *
000900*  AND CALLED PROGRAM ALIKE.               *
001000*******************************************
001100*
001200* 23/01/90 RJH - CREATED.
001300* 26/09/11 RJH - RAISED THE OCCURS CEILING FROM 2000 TO 5000 TO
001400*                MATCH EMQ-MAX-READINGS (WSEMPARM.COB) - A FULL
001500*                5000-READING RUN OF ALL-DISTINCT KEYS COULD
001600*                OTHERWISE FILL THIS TABLE WHILE THE READING
001700*                TABLE STILL HAD ROOM.
001800*
001900 01  EM-SEEN-TABLE.
002000     03  EMK-SEEN-COUNT              PIC 9(5)  COMP.
002100     03  EMK-SEEN-ENTRY
002200              OCCURS 1 TO 5000 TIMES DEPENDING ON EMK-SEEN-COUNT
002300              INDEXED BY EMK-X.
002400         05  EMK-SEEN-KEY.
002500             07  EMK-SEEN-MESH-ID    PIC X(20).
002600             07  EMK-SEEN-DEVICE-ID  PIC X(20).
002700             07  EMK-SEEN-TIMESTAMP  PIC X(26).
002800*
