000100*
000200* SELECT FOR THE MESH SUMMARY SYSOUT LISTING.
000300*
000400* 01/02/90 RJH - CREATED.
000500*
000600     SELECT EM-PRINT-FILE
000700            ASSIGN TO "EMLISTNG"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            ACCESS MODE IS SEQUENTIAL
001000            FILE STATUS IS EM-PRINT-STATUS.
001100*
