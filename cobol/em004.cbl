000100*****************************************************************
000200*                                                               *
000300*                Timestamp Repair & EST Conversion              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION   DIVISION.
000800*========================
000900*
001000 PROGRAM-ID.         EM004.
001100*
001200 AUTHOR.             R J HARGREAVES.
001300*
001400 INSTALLATION.       MERIDIAN ENVIRONMENTAL SYSTEMS.
001500*
001600 DATE-WRITTEN.       23/01/90.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COMPANY CONFIDENTIAL - SEE ADMINISTRATION.
002100*
002200*    REMARKS.        REPAIRS THE MALFORMED "+00:00Z" TIMEZONE
002300*                     SUFFIX TELEMETRY SENDS ON ALMOST EVERY
002400*                     READING, UNPACKS THE ISO TIMESTAMP BY
002500*                     POSITION AND BUILDS THE EST (UTC MINUS
002600*                     FIVE, NO DAYLIGHT SAVING) SHADOW OF IT.
002700*                     DONE BY HAND WITH A MONTH-LENGTH TABLE -
002800*                     NO INTRINSIC FUNCTIONS ON THIS BOX.
002900*
003000* CHANGE LOG
003100* ==========
003200* 23/01/90 RJH - CREATED FOR THE MESH SUMMARY RUN.
003300* 11/06/90 RJH - LEAP YEAR TEST WAS MISSING THE "NOT DIV BY 100"
003400*                LEG, 1900 WAS WRONGLY TREATED AS A LEAP YEAR IN
003500*                UNIT TEST DATA.  CORRECTED.
003600* 04/02/91 RJH - EM004-VALID-SWITCH ADDED SO EM010 CAN TELL AN
003700*                UNPARSEABLE STAMP FROM A GOOD ONE AND ABORT THE
003800*                RUN AS A FATAL ERROR, PER THE SPEC FOR THIS RUN.
003900* 19/09/92 WMT - FRACTION-ABSENT CASE WAS LEFT AS LOW-VALUES ON
004000*                OUTPUT, NOW FORCED TO "000000".
004100* 30/03/94 RJH - REPAIR RULE NOW CHECKS THE TRIMMED LENGTH BEFORE
004200*                COMPARING THE LAST SEVEN BYTES, A SHORT TEST
004300*                STAMP WAS COMPARING AGAINST FILLER SPACES.
004400* 17/07/96 RJH - ADDED EM004-IN-REST REDEFINES SO THE SUFFIX
004500*                CHECK NO LONGER USES REFERENCE MODIFICATION WITH
004600*                A COMPUTED STARTING POSITION.
004700* 14/01/99 RJH - Y2K: WS004-CCYY WAS A 99 LEVEL FED FROM A 2-DIGIT
004800*                YEAR, CHANGED AT SOURCE - SEE WSEMRAW.COB LOG.
004900*                ALL DATES ON THIS RUN HAVE ALWAYS CARRIED A FULL
005000*                CENTURY+YEAR SO NO CODE CHANGE HERE, NOTED FOR
005100*                THE YEAR 2000 AUDIT FILE.
005200* 08/08/02 RJH - TIDIED COMMENTS AHEAD OF THE SITE AUDIT.
005300* 12/03/09 RJH - NO FUNCTIONAL CHANGE, RE-ALIGNED COLUMN 73-80
005400*                TAGS TO THE CURRENT STANDARD.
005500* 19/09/11 RJH - BB020 WAS STILL CHECKING THE RAW OFFSET FOR "Z"
005600*                AFTER BB010 SHORTENED WS004-EL, SO EVERY REPAIRED
005700*                (MALFORMED-SUFFIX) STAMP CAME BACK INVALID AND
005800*                ABORTED THE RUN - THE "Z" BYTE THE CHECK WANTED
005900*                WAS NEVER PHYSICALLY WRITTEN.  ADDED
006000*                WS004-REPAIR-SWITCH SO BB020 TRUSTS BB010'S OWN
006100*                LITERAL MATCH ON A REPAIRED STAMP INSTEAD OF
006200*                RE-CHECKING A BYTE THAT WAS NEVER REWRITTEN.
006300*
006400 ENVIRONMENT      DIVISION.
006500*========================
006600*
006700 CONFIGURATION    SECTION.
006800*----------------------
006900*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 DATA             DIVISION.
007400*========================
007500 WORKING-STORAGE  SECTION.
007600*----------------------
007700*
007800 01  WS004-MISC.
007900     03  WS004-EL                PIC 99        COMP.
008000     03  WS004-IDX               PIC 99        COMP.
008100     03  WS004-REM               PIC 99        COMP.
008200     03  WS004-CENT-REM          PIC 99        COMP.
008300     03  WS004-QUOT              PIC 9(4)      COMP.
008400     03  WS004-LEAP-SWITCH       PIC X.
008500         88  WS004-IS-LEAP-YEAR      VALUE "Y".
008600         88  WS004-NOT-LEAP-YEAR     VALUE "N".
008700     03  WS004-REPAIR-SWITCH     PIC X.
008800         88  WS004-WAS-REPAIRED      VALUE "Y".
008900         88  WS004-NOT-REPAIRED      VALUE "N".
009000*
009100 01  WS004-DATE-PARTS.
009200     03  WS004-CCYY               PIC 9(4).
009300     03  WS004-MM                 PIC 99.
009400     03  WS004-DD                 PIC 99.
009500     03  WS004-HH                 PIC 99.
009600     03  WS004-MI                 PIC 99.
009700     03  WS004-SS                 PIC 99.
009800     03  WS004-FRACTION           PIC 9(6).
009900*
010000 01  WS004-EST-PARTS.
010100     03  WS004-EST-CCYY           PIC 9(4).
010200     03  WS004-EST-MM             PIC 99.
010300     03  WS004-EST-DD             PIC 99.
010400     03  WS004-EST-HH             PIC 99.
010500     03  WS004-EST-MI             PIC 99.
010600     03  WS004-EST-SS             PIC 99.
010700*
010800*    MONTH LENGTH TABLE, JAN THRU DEC, NON-LEAP YEAR.
010900*    FEBRUARY IS BUMPED TO 29 IN WS040-SET-LEAP-SWITCH BELOW
011000*    WHEN THE CENTURY-AND-YEAR CALLS FOR IT.
011100*
011200 01  WS004-MONTH-TABLE-AREA.
011300     03  FILLER                  PIC X(24)
011400              VALUE "312831303130313130313031".
011500     03  WS004-MONTH-TABLE REDEFINES WS004-MONTH-TABLE-AREA.
011600         05  WS004-MONTH-DAYS    PIC 99  OCCURS 12.
011700*
011800 01  WS004-NORMAL-OUT.
011900     03  WS004-OUT-CCYY           PIC 9(4).
012000     03  FILLER                   PIC X     VALUE "-".
012100     03  WS004-OUT-MM             PIC 99.
012200     03  FILLER                   PIC X     VALUE "-".
012300     03  WS004-OUT-DD             PIC 99.
012400     03  FILLER                   PIC X     VALUE SPACE.
012500     03  WS004-OUT-HH             PIC 99.
012600     03  FILLER                   PIC X     VALUE ":".
012700     03  WS004-OUT-MI             PIC 99.
012800     03  FILLER                   PIC X     VALUE ":".
012900     03  WS004-OUT-SS             PIC 99.
013000     03  FILLER                   PIC X     VALUE ".".
013100     03  WS004-OUT-FRACTION       PIC 9(6).
013200*
013300 LINKAGE          SECTION.
013400*----------------------
013500*
013600*    EM004 *
013700*
013800 01  EM004-TIMESTAMP-IN           PIC X(34).
013900 01  EM004-TIMESTAMP-IN-GROUP REDEFINES EM004-TIMESTAMP-IN.
014000     03  EM004-IN-CCYY            PIC 9(4).
014100     03  FILLER                   PIC X.
014200     03  EM004-IN-MM              PIC 99.
014300     03  FILLER                   PIC X.
014400     03  EM004-IN-DD              PIC 99.
014500     03  FILLER                   PIC X.
014600     03  EM004-IN-HH              PIC 99.
014700     03  FILLER                   PIC X.
014800     03  EM004-IN-MI              PIC 99.
014900     03  FILLER                   PIC X.
015000     03  EM004-IN-SS              PIC 99.
015100     03  EM004-IN-REST            PIC X(13).
015200 01  EM004-TIMESTAMP-OUT          PIC X(26).
015300 01  EM004-TIMESTAMP-EST          PIC X(26).
015400 01  EM004-VALID-SWITCH           PIC X.
015500     88  EM004-STAMP-IS-VALID        VALUE "Y".
015600     88  EM004-STAMP-IS-INVALID      VALUE "N".
015700*
015800 PROCEDURE        DIVISION USING  EM004-TIMESTAMP-IN
015900                                  EM004-TIMESTAMP-OUT
016000                                  EM004-TIMESTAMP-EST
016100                                  EM004-VALID-SWITCH.
016200*=========================================================
016300*
016400 AA000-MAIN-LINE.
016500     SET      EM004-STAMP-IS-VALID  TO TRUE.
016600     SET      WS004-NOT-REPAIRED    TO TRUE.
016700     MOVE     SPACE  TO  EM004-TIMESTAMP-OUT  EM004-TIMESTAMP-EST.
016800     PERFORM  BB000-FIND-TRIMMED-LENGTH  THRU BB000-EXIT.
016900     PERFORM  BB010-REPAIR-SUFFIX        THRU BB010-EXIT.
017000     PERFORM  BB020-UNPACK-FIELDS        THRU BB020-EXIT.
017100     IF       EM004-STAMP-IS-INVALID
017200              GO TO AA999-MAIN-EXIT.
017300     PERFORM  BB030-BUILD-NORMAL-OUT     THRU BB030-EXIT.
017400     PERFORM  CC000-SET-LEAP-SWITCH      THRU CC000-EXIT.
017500     PERFORM  CC010-SHIFT-TO-EST         THRU CC010-EXIT.
017600     PERFORM  BB040-BUILD-EST-OUT        THRU BB040-EXIT.
017700*
017800 AA999-MAIN-EXIT.
017900     EXIT     PROGRAM.
018000*
018100*    FINDS THE LAST NON-SPACE BYTE OF THE INCOMING STAMP SO THE
018200*    REPAIR CHECK BELOW LOOKS AT THE REAL END OF THE TEXT, NOT
018300*    AT TRAILING FILLER SPACES.
018400*
018500 BB000-FIND-TRIMMED-LENGTH.
018600     MOVE     34  TO  WS004-EL.
018700 BB000-BACK-LOOP.
018800     IF       WS004-EL < 1
018900              GO TO BB000-EXIT.
019000     IF       EM004-TIMESTAMP-IN (WS004-EL:1) = SPACE
019100              SUBTRACT 1 FROM WS004-EL
019200              GO TO BB000-BACK-LOOP.
019300 BB000-EXIT.
019400     EXIT.
019500*
019600*    REPAIR RULE - IF THE STAMP ENDS "+00:00Z" DROP THE SEVEN
019700*    BYTE OFFSET BACK TO A PLAIN "Z", BY SHORTENING THE LENGTH
019800*    WE TRUST FOR THE REST OF THE PARSE.  WE DO NOT PHYSICALLY
019900*    REWRITE THE TEXT, SO THE BYTE AT THE NEW TRUSTED LENGTH IS
020000*    NOT ACTUALLY A "Z" - IT IS STILL THE OLD "+" WE ARE NOW
020100*    TREATING AS PAST THE END OF THE STAMP.  WS004-REPAIR-SWITCH
020200*    TELLS BB020 BELOW NOT TO RE-CHECK FOR "Z" ON A REPAIRED
020300*    STAMP, SINCE THIS PARAGRAPH ALREADY MATCHED THE WHOLE
020400*    "+00:00Z" SUFFIX LITERALLY (SEE 19/09/11 LOG ENTRY).
020500*
020600 BB010-REPAIR-SUFFIX.
020700     IF       WS004-EL < 26
020800              GO TO BB010-EXIT.
020900     IF       EM004-TIMESTAMP-IN (WS004-EL - 6:7) = "+00:00Z"
021000              SUBTRACT 6 FROM WS004-EL
021100              SET  WS004-WAS-REPAIRED  TO TRUE.
021200 BB010-EXIT.
021300     EXIT.
021400*
021500*    THE FIXED PREFIX "YYYY-MM-DDTHH:MM:SS" IS ALWAYS 19 BYTES -
021600*    PICKED UP THROUGH EM004-TIMESTAMP-IN-GROUP.  BYTE 20 IS
021700*    EITHER A DECIMAL POINT (FRACTION PRESENT) OR THE "Z" ITSELF -
021800*    UNLESS THE STAMP WAS REPAIRED ABOVE, IN WHICH CASE THE "Z"
021900*    CHECK BELOW IS SKIPPED, NOT RE-POINTED, PER THE 19/09/11 FIX.
022000*
022100 BB020-UNPACK-FIELDS.
022200     IF       WS004-EL < 20
022300              SET  EM004-STAMP-IS-INVALID TO TRUE
022400              GO TO BB020-EXIT.
022500     MOVE     EM004-IN-CCYY  TO  WS004-CCYY.
022600     MOVE     EM004-IN-MM    TO  WS004-MM.
022700     MOVE     EM004-IN-DD    TO  WS004-DD.
022800     MOVE     EM004-IN-HH    TO  WS004-HH.
022900     MOVE     EM004-IN-MI    TO  WS004-MI.
023000     MOVE     EM004-IN-SS    TO  WS004-SS.
023100     MOVE     ZERO           TO  WS004-FRACTION.
023200     IF       EM004-TIMESTAMP-IN (20:1) = "."
023300              IF    WS004-EL NOT = 27
023400                    SET  EM004-STAMP-IS-INVALID TO TRUE
023500                    GO TO BB020-EXIT
023600              END-IF
023700              MOVE  EM004-TIMESTAMP-IN (21:6)  TO  WS004-FRACTION
023800              IF    WS004-NOT-REPAIRED  AND
023900                    EM004-TIMESTAMP-IN (WS004-EL:1) NOT = "Z"
024000                    SET  EM004-STAMP-IS-INVALID TO TRUE
024100              END-IF
024200     ELSE
024300              IF    WS004-EL NOT = 20
024400                    SET  EM004-STAMP-IS-INVALID TO TRUE
024500              ELSE
024600                    IF  WS004-NOT-REPAIRED  AND
024700                        EM004-TIMESTAMP-IN (WS004-EL:1) NOT = "Z"
024800                        SET  EM004-STAMP-IS-INVALID TO TRUE
024900                    END-IF
025000              END-IF
025100     END-IF.
025200     IF       WS004-MM < 01 OR > 12 OR
025300              WS004-DD < 01 OR > 31 OR
025400              WS004-HH > 23 OR
025500              WS004-MI > 59 OR
025600              WS004-SS > 59
025700              SET  EM004-STAMP-IS-INVALID TO TRUE.
025800 BB020-EXIT.
025900     EXIT.
026000*
026100 BB030-BUILD-NORMAL-OUT.
026200     MOVE     WS004-CCYY      TO  WS004-OUT-CCYY.
026300     MOVE     WS004-MM        TO  WS004-OUT-MM.
026400     MOVE     WS004-DD        TO  WS004-OUT-DD.
026500     MOVE     WS004-HH        TO  WS004-OUT-HH.
026600     MOVE     WS004-MI        TO  WS004-OUT-MI.
026700     MOVE     WS004-SS        TO  WS004-OUT-SS.
026800     MOVE     WS004-FRACTION  TO  WS004-OUT-FRACTION.
026900     MOVE     WS004-NORMAL-OUT  TO  EM004-TIMESTAMP-OUT.
027000 BB030-EXIT.
027100     EXIT.
027200*
027300*    LEAP YEAR TEST - DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100
027400*    OR DIVISIBLE BY 400).  NO FUNCTION MOD, DONE WITH DIVIDE
027500*    REMAINDER.
027600*
027700 CC000-SET-LEAP-SWITCH.
027800     SET      WS004-NOT-LEAP-YEAR  TO TRUE.
027900     DIVIDE   WS004-CCYY  BY  4    GIVING  WS004-QUOT
028000                                   REMAINDER  WS004-REM.
028100     IF       WS004-REM NOT = ZERO
028200              GO TO CC000-EXIT.
028300     DIVIDE   WS004-CCYY  BY  100  GIVING  WS004-QUOT
028400                                   REMAINDER  WS004-CENT-REM.
028500     IF       WS004-CENT-REM NOT = ZERO
028600              SET  WS004-IS-LEAP-YEAR TO TRUE
028700              GO TO CC000-EXIT.
028800     DIVIDE   WS004-CCYY  BY  400  GIVING  WS004-QUOT
028900                                   REMAINDER  WS004-REM.
029000     IF       WS004-REM = ZERO
029100              SET  WS004-IS-LEAP-YEAR TO TRUE.
029200 CC000-EXIT.
029300     EXIT.
029400*
029500*    UTC MINUS 5, FIXED OFFSET, NO DAYLIGHT SAVING.  WHEN THE
029600*    HOUR UNDERFLOWS WE STEP THE DATE BACK ONE DAY, BORROWING
029700*    FROM THE MONTH-LENGTH TABLE AND ROLLING MONTH/YEAR AS NEEDED.
029800*
029900 CC010-SHIFT-TO-EST.
030000     MOVE     WS004-CCYY  TO  WS004-EST-CCYY.
030100     MOVE     WS004-MM    TO  WS004-EST-MM.
030200     MOVE     WS004-DD    TO  WS004-EST-DD.
030300     MOVE     WS004-MI    TO  WS004-EST-MI.
030400     MOVE     WS004-SS    TO  WS004-EST-SS.
030500     IF       WS004-HH  >=  5
030600              COMPUTE  WS004-EST-HH = WS004-HH - 5
030700              GO TO CC010-EXIT.
030800     COMPUTE  WS004-EST-HH = WS004-HH + 19.
030900     SUBTRACT 1  FROM  WS004-EST-DD.
031000     IF       WS004-EST-DD  >  ZERO
031100              GO TO CC010-EXIT.
031200     SUBTRACT 1  FROM  WS004-EST-MM.
031300     IF       WS004-EST-MM  <  1
031400              MOVE  12  TO  WS004-EST-MM
031500              SUBTRACT  1  FROM  WS004-EST-CCYY.
031600     IF       WS004-EST-MM = 2 AND WS004-IS-LEAP-YEAR
031700              MOVE  29  TO  WS004-EST-DD
031800     ELSE
031900              MOVE  WS004-MONTH-DAYS (WS004-EST-MM)
032000                                      TO  WS004-EST-DD.
032100 CC010-EXIT.
032200     EXIT.
032300*
032400 BB040-BUILD-EST-OUT.
032500     MOVE     WS004-EST-CCYY  TO  WS004-OUT-CCYY.
032600     MOVE     WS004-EST-MM    TO  WS004-OUT-MM.
032700     MOVE     WS004-EST-DD    TO  WS004-OUT-DD.
032800     MOVE     WS004-EST-HH    TO  WS004-OUT-HH.
032900     MOVE     WS004-EST-MI    TO  WS004-OUT-MI.
033000     MOVE     WS004-EST-SS    TO  WS004-OUT-SS.
033100     MOVE     WS004-FRACTION  TO  WS004-OUT-FRACTION.
033200     MOVE     WS004-NORMAL-OUT  TO  EM004-TIMESTAMP-EST.
033300 BB040-EXIT.
033400     EXIT.
033500*
